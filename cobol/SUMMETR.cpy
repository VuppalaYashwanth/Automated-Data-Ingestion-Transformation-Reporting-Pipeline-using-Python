000100******************************************************************
000200* SUMMETR - SUMMARY METRIC EXTRACT RECORD (50 BYTES)             *
000300* USED BY:  DLYRPT (WRITES ONE ROW PER METRIC NAME/VALUE PAIR)   *
000400*------------------------------------------------------------------
000500* NOTE - THE TWO FIELDS BELOW CONSUME THE FULL 50 BYTE RECORD    *
000600* CONTRACTED FOR THIS EXTRACT.  NO SPARE BYTE REMAINS FOR A      *
000700* TRAILING FILLER.                                               *
000800*------------------------------------------------------------------
000900* 2026-02-20  RPR  TKT#4455  INITIAL LAYOUT FOR METRICS EXTRACT    CH0001
001000******************************************************************
001100 01  SUMMARY-METRIC-RECORD.
001200     05  SMX-METRIC-NAME             PIC X(25).
001300     05  SMX-METRIC-VALUE            PIC X(25).
