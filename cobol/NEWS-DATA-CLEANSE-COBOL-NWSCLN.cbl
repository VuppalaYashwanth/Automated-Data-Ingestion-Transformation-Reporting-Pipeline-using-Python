000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID. NWSCLN                                            *
000400*                                                                *
000500* CLEANS THE NIGHTLY NEWS-WIRE FEED FOR THE MARKET & NEWS DATA   *
000600* PIPELINE.  FLATTENS THE SOURCE SUB-FIELDS, DEFAULTS MISSING    *
000700* TEXT, SQUEEZES EMBEDDED WHITESPACE AND DROPS DUPLICATE         *
000800* HEADLINES.  CALLED BY PIPEMAIN.                                *
000900*                                                                *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200*
001300 PROGRAM-ID.     NWSCLN.
001400 AUTHOR.         SANDEEP PRAJAPATI.
001500 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES.
001600 DATE-WRITTEN.   04/21/1992.
001700 DATE-COMPILED.  04/21/1992.
001800 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE
001900                 ONLY.
002000*
002100******************************************************************
002200* C H A N G E   L O G                                           *
002300*------------------------------------------------------------------
002400* 04/21/1992  SP   TKT#1041  INITIAL VERSION - INTRADAY DEDUCTION
002500*                            REPORT (STKCBL LINEAGE).
002600* 08/14/1996  SRI  TKT#1501  FILE-STATUS CHECKING ADDED AROUND
002700*                            OPEN OF THE INPUT FILE.
002800* 11/03/1998  SRI  TKT#1699  Y2K REMEDIATION - RUN DATE WINDOWED TO
002900*                            FOUR-DIGIT YEAR (WAS TWO-DIGIT YY).
003000* 2026-01-09  RPR  TKT#4415  REPURPOSED TO CLEAN THE NEWS-WIRE
003100*                            FEED.  REPLACED DEDUCTION LAYOUT WITH
003200*                            NEWS-ARTICLE LAYOUT (NWSRREC/NWSAREC).
003300* 2026-01-25  RPR  TKT#4433  ADDED DUPLICATE-TITLE REJECTION TABLE,
003400*                            KEYED ON NEWS-TITLE, PER OPS REQUEST.
003500* 2026-04-11  RPR  TKT#4499  TEXT NORMALISATION ADDED - TRIM, SQUASH
003600*                            EMBEDDED SPACES, FOLD NEWLINES TO
003700*                            SPACE ON TITLE/DESCRIPTION/CONTENT/
003800*                            AUTHOR.
003900* 2026-05-02  RPR  TKT#4512  STAMP FETCH-TIMESTAMP/DATA-SOURCE ON
004000*                            EVERY ACCEPTED ARTICLE BEFORE WRITE.
004100* 2026-06-15  RPR  TKT#4521  CONVERTED TO A CALLABLE SUBPROGRAM -
004200*                            LINKAGE SECTION RETURNS COUNTS/STATUS
004300*                            TO THE PIPEMAIN DRIVER.
004400* 2026-08-10  RPR  TKT#4544  ADDED PARAGRAPH-LEVEL COMMENTARY AFTER
004500*                            AN AUDIT FOUND THIS PROGRAM HARDER TO
004600*                            HAND OVER THAN ITS SISTER CLEANSE
004700*                            PROGRAM, MKTCLN - NO LOGIC CHANGED.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.    IBM-4341.
005300 OBJECT-COMPUTER.    IBM-4341.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100*    RAW FEED FROM THE NEWS-WIRE VENDOR - ONE RECORD PER ARTICLE,
006200*    STILL CARRYING WHATEVER BLANK/LOW-VALUE SUB-FIELDS THE VENDOR
006300*    SENT THAT NIGHT.
006400     SELECT NWS-RAW-FILE ASSIGN TO NWSRAW
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-NWSRAW-STATUS.
006800*
006900*    CLEANED EXTRACT - DEFAULTED, NORMALISED, DE-DUPLICATED, AND
007000*    STAMPED WITH THIS RUN'S TIMESTAMP.  READ BY NWSSUM LATER IN
007100*    THE CHAIN.
007200     SELECT NWS-CLX-FILE ASSIGN TO NWSCLX
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-NWSCLX-STATUS.
007600*
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000*
008100 FD  NWS-RAW-FILE
008200     RECORDING MODE IS F.
008300     COPY NWSRREC.
008400*
008500 FD  NWS-CLX-FILE
008600     RECORDING MODE IS F.
008700     COPY NWSAREC.
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100*    RUN COUNTERS RETURNED TO PIPEMAIN VIA 950-SET-LINKAGE-RESULTS
009200*    BELOW - CARRIED COMP PER SHOP STANDARD SINCE NONE OF THEM
009300*    EVER APPEAR ON A PRINTED REPORT.
009400 77  WS-RECORDS-READ             PIC 9(06)  COMP.
009500 77  WS-RECORDS-ACCEPTED         PIC 9(06)  COMP.
009600 77  WS-RECORDS-REJECTED         PIC 9(06)  COMP.
009700 77  WS-SEEN-TABLE-COUNT         PIC 9(06)  COMP.
009800 77  WS-SEARCH-SUB               PIC 9(06)  COMP.
009900 77  WS-WORD-COUNT               PIC 9(03)  COMP.
010000 77  WS-NORM-PTR                 PIC 9(05)  COMP.
010100 77  WS-REBUILD-IDX              PIC 9(03)  COMP.
010200 77  WS-REBUILD-PTR              PIC 9(05)  COMP.
010300*
010400 01  WS-FILE-STATUS-FIELDS.
010500     05  WS-NWSRAW-STATUS        PIC X(02)  VALUE SPACES.
010600     05  WS-NWSCLX-STATUS        PIC X(02)  VALUE SPACES.
010700*
010800*    88-LEVELS CARRY THE READABLE NAMES - THE REST OF THE
010900*    PROCEDURE DIVISION TESTS END-OF-NEWS-FILE/NEWS-INPUT-PRESENT/
011000*    WS-DUPLICATE-FOUND RATHER THAN COMPARING THE SWITCH BYTES
011100*    DIRECTLY.
011200 01  WS-SWITCHES.
011300     05  WS-EOF-SWITCH           PIC X(01)  VALUE 'N'.
011400         88  END-OF-NEWS-FILE                VALUE 'Y'.
011500     05  WS-INPUT-SWITCH         PIC X(01)  VALUE 'N'.
011600         88  NEWS-INPUT-PRESENT              VALUE 'Y'.
011700     05  WS-DUPLICATE-SWITCH     PIC X(01)  VALUE 'N'.
011800         88  WS-DUPLICATE-FOUND              VALUE 'Y'.
011900*
012000*    RUN-DATE WORK AREA FOR THE FETCH-TIMESTAMP STAMPED ONTO EVERY
012100*    ACCEPTED ARTICLE (TKT#4512) - NOT THE ARTICLE'S OWN
012200*    PUBLISHED-AT DATE, WHICH TRAVELS THROUGH UNCHANGED.
012300 01  WS-RUN-DATE-RAW.
012400     05  WS-RUN-YY               PIC 9(02).
012500     05  WS-RUN-MM               PIC 9(02).
012600     05  WS-RUN-DD               PIC 9(02).
012700 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-RAW
012800                             PIC 9(06).
012900*
013000 01  WS-RUN-TIME-RAW.
013100     05  WS-RUN-HH               PIC 9(02).
013200     05  WS-RUN-MIN              PIC 9(02).
013300     05  WS-RUN-SS               PIC 9(02).
013400     05  WS-RUN-HS               PIC 9(02).
013500*
013600*    TKT#1699 Y2K WINDOW - SAME CENTURY RULE AS EVERY OTHER RUN-
013700*    TIMESTAMP BUILDER IN THIS PIPELINE: YY BELOW 50 IS 20XX,
013800*    OTHERWISE 19XX.
013900 01  WS-RUN-CENTURY              PIC 9(02).
014000 01  WS-RUN-FULL-YEAR            PIC 9(04).
014100*
014200 01  WS-RUN-TIMESTAMP            PIC X(19).
014300 01  WS-RUN-TIMESTAMP-PIECES REDEFINES WS-RUN-TIMESTAMP.
014400     05  WST-YYYY                PIC 9(04).
014500     05  WST-DASH1               PIC X(01).
014600     05  WST-MM                  PIC 9(02).
014700     05  WST-DASH2               PIC X(01).
014800     05  WST-DD                  PIC 9(02).
014900     05  WST-SPACE               PIC X(01).
015000     05  WST-HH                  PIC 9(02).
015100     05  WST-COLON1              PIC X(01).
015200     05  WST-MI                  PIC 9(02).
015300     05  WST-COLON2              PIC X(01).
015400     05  WST-SS                  PIC 9(02).
015500*
015600*    TKT#4433 DUPLICATE-TITLE TABLE - HOLDS ONE 80-BYTE TITLE PER
015700*    ACCEPTED ARTICLE THIS RUN.  SIZED FOR A HEAVY WIRE NIGHT
015800*    (3000 ARTICLES); THE REDEFINES BELOW GIVES 400-CHECK-
015900*    DUPLICATE-TITLE A SINGLE FLAT FIELD TO BLANK OUT AT START-UP
016000*    INSTEAD OF AN OCCURS LOOP.
016100 01  WS-SEEN-TITLE-TABLE-AREA.
016200     05  WS-SEEN-TITLE-TABLE    OCCURS 3000 TIMES
016300                                INDEXED BY WS-SEEN-IDX.
016400         10  WS-SEEN-TITLE      PIC X(80).
016500 01  WS-SEEN-TITLE-BLOCK REDEFINES WS-SEEN-TITLE-TABLE-AREA
016600                             PIC X(240000).
016700*
016800*    TKT#4499 TEXT-NORMALISATION WORK AREAS - WS-NORM-FIELD HOLDS
016900*    THE FIELD BEING CLEANED, WS-WORD-TABLE HOLDS IT SPLIT ON
017000*    SPACE BOUNDARIES, AND WS-NORM-RESULT IS THE REBUILT, SINGLE-
017100*    SPACED STRING HANDED BACK TO THE CALLER.
017200 01  WS-NORM-FIELD                   PIC X(120).
017300 01  WS-NORM-RESULT                  PIC X(120).
017400 01  WS-WORD-TABLE.
017500     05  WS-WORD             OCCURS 60 TIMES PIC X(120).
017600*
017700 LINKAGE SECTION.
017800*
017900*    TKT#4521 - CALLING CONVENTION.  PIPEMAIN PASSES ONE GROUP IN
018000*    AND READS THE SAME GROUP BACK OUT; NOTHING ELSE CROSSES THE
018100*    CALL BOUNDARY.  UNLIKE MKTCLN'S LINKAGE, LK-INPUT-STATUS HERE
018200*    IS STILL TWO-STATE (PRESENT/ABSENT) - NEWS BEING EMPTY IS NOT
018300*    TREATED AS A RUN-FAILING CONDITION THE WAY AN EMPTY MARKET
018400*    FEED IS, SO NO THIRD STATE WAS ADDED.
018500 01  LK-NWSCLN-LINKAGE.
018600     05  LK-RECORDS-READ         PIC 9(06)  COMP.
018700     05  LK-RECORDS-ACCEPTED     PIC 9(06)  COMP.
018800     05  LK-RECORDS-REJECTED     PIC 9(06)  COMP.
018900     05  LK-INPUT-STATUS         PIC X(08).
019000*
019100 PROCEDURE DIVISION USING LK-NWSCLN-LINKAGE.
019200*
019300*    DRIVER PARAGRAPH.  THE DUPLICATE-TITLE TABLE IS BLANKED FIRST
019400*    SO A RE-CALL WITHIN THE SAME RUN (THERE ISN'T ONE TODAY, BUT
019500*    NOTHING STOPS A FUTURE ONE) NEVER INHERITS STALE TITLES FROM
019600*    A PRIOR INVOCATION.  IF THE RAW FILE NEVER OPENED, THE READ/
019700*    EDIT LOOP IS SKIPPED ENTIRELY AND THE RUN FALLS THROUGH TO
019800*    CLOSE/LINKAGE WITH ALL COUNTERS AT ZERO.
019900 001-NEWS-CLEAN-MAIN.
020000*
020100     MOVE SPACES TO WS-SEEN-TITLE-BLOCK.
020200     PERFORM 800-BUILD-RUN-TIMESTAMP THRU 800-EXIT.
020300     PERFORM 100-OPEN-FILES THRU 100-EXIT.
020400*
020500     IF NEWS-INPUT-PRESENT
020600         PERFORM 110-READ-NEWS-RECORD THRU 110-EXIT
020700         PERFORM 200-EDIT-NEWS-RECORD THRU 200-EXIT
020800             UNTIL END-OF-NEWS-FILE
020900     END-IF.
021000*
021100     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
021200     PERFORM 950-SET-LINKAGE-RESULTS THRU 950-EXIT.
021300*
021400     EXIT PROGRAM.
021500*
021600*    OPENS THE RAW FEED AND SETS NEWS-INPUT-PRESENT ON A CLEAN
021700*    OPEN.  A MISSING OR UNREADABLE RAW FILE IS NOT TREATED AS AN
021800*    ABEND HERE - IT IS LEFT FOR PIPEMAIN TO DECIDE WHAT A NEWS-
021900*    ABSENT NIGHT MEANS FOR THE OVERALL RUN STATUS.  THE OUTPUT
022000*    FILE ALWAYS OPENS SO SUMMARY/REPORT STEPS DOWNSTREAM FIND A
022100*    VALID (POSSIBLY EMPTY) CLEANSED EXTRACT WAITING FOR THEM.
022200 100-OPEN-FILES.
022300*
022400     OPEN INPUT NWS-RAW-FILE.
022500     EVALUATE WS-NWSRAW-STATUS
022600         WHEN '00'
022700             SET NEWS-INPUT-PRESENT TO TRUE
022800         WHEN OTHER
022900             MOVE 'N' TO WS-INPUT-SWITCH
023000     END-EVALUATE.
023100     OPEN OUTPUT NWS-CLX-FILE.
023200*
023300 100-EXIT.
023400     EXIT.
023500*
023600*    SEQUENTIAL READ OF THE RAW FEED.  WS-RECORDS-READ COUNTS
023700*    EVERY RECORD OFF THE FILE REGARDLESS OF WHETHER 200-EDIT-
023800*    NEWS-RECORD LATER ACCEPTS OR REJECTS IT AS A DUPLICATE.
023900 110-READ-NEWS-RECORD.
024000*
024100     READ NWS-RAW-FILE
024200         AT END
024300             SET END-OF-NEWS-FILE TO TRUE
024400         NOT AT END
024500             ADD 1 TO WS-RECORDS-READ
024600     END-READ.
024700*
024800 110-EXIT.
024900     EXIT.
025000*
025100*    PER-RECORD EDIT - DEFAULTS ANY LOW-VALUE SUB-FIELD TO SPACES
025200*    (THE WIRE FEED SENDS LOW-VALUES, NOT SPACES, FOR A FIELD THE
025300*    SOURCE SITE LEFT BLANK), NORMALISES THE FOUR TEXT FIELDS,
025400*    THEN CHECKS THE NORMALISED TITLE AGAINST EVERY TITLE ALREADY
025500*    ACCEPTED THIS RUN.  A DUPLICATE IS COUNTED AS REJECTED AND
025600*    NEVER REACHES THE OUTPUT FILE; EVERYTHING ELSE IS STAMPED
025700*    AND WRITTEN BY 500-STAMP-AND-WRITE.
025800 200-EDIT-NEWS-RECORD.
025900*
026000     MOVE 'N' TO WS-DUPLICATE-SWITCH.
026100*
026200     IF NWR-NEWS-TITLE = LOW-VALUES
026300         MOVE SPACES TO NWR-NEWS-TITLE
026400     END-IF.
026500     IF NWR-NEWS-DESCRIPTION = LOW-VALUES
026600         MOVE SPACES TO NWR-NEWS-DESCRIPTION
026700     END-IF.
026800     IF NWR-NEWS-AUTHOR = LOW-VALUES
026900         MOVE SPACES TO NWR-NEWS-AUTHOR
027000     END-IF.
027100     IF NWR-NEWS-CONTENT = LOW-VALUES
027200         MOVE SPACES TO NWR-NEWS-CONTENT
027300     END-IF.
027400     IF NWR-SOURCE-ID = LOW-VALUES
027500         MOVE SPACES TO NWR-SOURCE-ID
027600     END-IF.
027700     IF NWR-SOURCE-NAME = LOW-VALUES
027800         MOVE SPACES TO NWR-SOURCE-NAME
027900     END-IF.
028000     IF NWR-PUBLISHED-AT = LOW-VALUES
028100         MOVE SPACES TO NWR-PUBLISHED-AT
028200     END-IF.
028300*
028400*    TITLE/DESCRIPTION/CONTENT/AUTHOR ALL GO THROUGH THE SAME
028500*    300-NORMALISE-TEXT ROUTINE - THE SOURCE-ID/SOURCE-NAME/
028600*    PUBLISHED-AT FIELDS ARE NOT FREE TEXT SO THEY ARE LEFT AS
028700*    THE VENDOR SENT THEM, ONLY DEFAULTED ABOVE.
028800     MOVE NWR-NEWS-TITLE TO WS-NORM-FIELD.
028900     PERFORM 300-NORMALISE-TEXT THRU 300-EXIT.
029000     MOVE WS-NORM-RESULT TO NWR-NEWS-TITLE.
029100*
029200     MOVE SPACES TO WS-NORM-FIELD.
029300     MOVE NWR-NEWS-DESCRIPTION TO WS-NORM-FIELD.
029400     PERFORM 300-NORMALISE-TEXT THRU 300-EXIT.
029500     MOVE WS-NORM-RESULT TO NWR-NEWS-DESCRIPTION.
029600*
029700     MOVE SPACES TO WS-NORM-FIELD.
029800     MOVE NWR-NEWS-CONTENT TO WS-NORM-FIELD.
029900     PERFORM 300-NORMALISE-TEXT THRU 300-EXIT.
030000     MOVE WS-NORM-RESULT TO NWR-NEWS-CONTENT.
030100*
030200     MOVE SPACES TO WS-NORM-FIELD.
030300     MOVE NWR-NEWS-AUTHOR TO WS-NORM-FIELD.
030400     PERFORM 300-NORMALISE-TEXT THRU 300-EXIT.
030500     MOVE WS-NORM-RESULT TO NWR-NEWS-AUTHOR.
030600*
030700*    DUPLICATE CHECK RUNS AFTER NORMALISATION SO TWO TITLES THAT
030800*    DIFFER ONLY IN EXTRA WHITESPACE OR A STRAY NEWLINE STILL
030900*    COMPARE EQUAL (TKT#4433/TKT#4499 TOGETHER).
031000     PERFORM 400-CHECK-DUPLICATE-TITLE THRU 400-EXIT.
031100*
031200     IF WS-DUPLICATE-FOUND
031300         ADD 1 TO WS-RECORDS-REJECTED
031400     ELSE
031500         ADD 1 TO WS-SEEN-TABLE-COUNT
031600         SET WS-SEEN-IDX TO WS-SEEN-TABLE-COUNT
031700         MOVE NWR-NEWS-TITLE TO WS-SEEN-TITLE (WS-SEEN-IDX)
031800         PERFORM 500-STAMP-AND-WRITE THRU 500-EXIT
031900         ADD 1 TO WS-RECORDS-ACCEPTED
032000     END-IF.
032100*
032200     PERFORM 110-READ-NEWS-RECORD THRU 110-EXIT.
032300*
032400 200-EXIT.
032500     EXIT.
032600*
032700*    TKT#4499 - COLLAPSES RUNS OF EMBEDDED SPACES AND TURNS ANY
032800*    EMBEDDED LINE-FEED (X'0A') INTO A SINGLE SPACE, THEN REBUILDS
032900*    THE FIELD ONE WORD AT A TIME SO EXACTLY ONE SPACE SEPARATES
033000*    EACH WORD.  THE WORK IS SPLIT ACROSS THREE PARAGRAPHS -
033100*    EXTRACT EACH WORD (310), THEN APPEND EACH WORD BACK WITH A
033200*    SINGLE SEPARATOR (320) - BECAUSE UNSTRING CANNOT SQUEEZE
033300*    MULTIPLE CONSECUTIVE DELIMITERS INTO ONE IN A SINGLE PASS.
033400 300-NORMALISE-TEXT.
033500*
033600     MOVE SPACES TO WS-NORM-RESULT.
033700     MOVE SPACES TO WS-WORD-TABLE.
033800     INSPECT WS-NORM-FIELD CONVERTING X'0A' TO SPACE.
033900     MOVE 1 TO WS-NORM-PTR.
034000     MOVE ZERO TO WS-WORD-COUNT.
034100     PERFORM 310-EXTRACT-WORD THRU 310-EXIT
034200         UNTIL WS-NORM-PTR > 120.
034300     MOVE 1 TO WS-REBUILD-PTR.
034400     PERFORM 320-APPEND-WORD THRU 320-EXIT
034500         VARYING WS-REBUILD-IDX FROM 1 BY 1
034600         UNTIL WS-REBUILD-IDX > WS-WORD-COUNT.
034700*
034800 300-EXIT.
034900     EXIT.
035000*
035100*    PULLS ONE WORD OFF WS-NORM-FIELD USING UNSTRING'S RUNNING
035200*    POINTER.  UNSTRING ... DELIMITED BY ALL SPACE COLLAPSES
035300*    CONSECUTIVE SPACES INTO ONE DELIMITER, BUT A TRAILING RUN OF
035400*    SPACES AT THE END OF THE FIELD STILL YIELDS ONE SPURIOUS
035500*    BLANK "WORD" - BACKED OUT BELOW BY UN-COUNTING IT.
035600 310-EXTRACT-WORD.
035700*
035800     ADD 1 TO WS-WORD-COUNT.
035900     UNSTRING WS-NORM-FIELD DELIMITED BY ALL SPACE
036000         INTO WS-WORD (WS-WORD-COUNT)
036100         WITH POINTER WS-NORM-PTR
036200     END-UNSTRING.
036300     IF WS-WORD (WS-WORD-COUNT) = SPACES
036400         SUBTRACT 1 FROM WS-WORD-COUNT
036500     END-IF.
036600*
036700 310-EXIT.
036800     EXIT.
036900*
037000*    REBUILDS WS-NORM-RESULT ONE WORD AT A TIME, INSERTING A
037100*    SINGLE SPACE DELIMITER BEFORE EVERY WORD EXCEPT THE FIRST -
037200*    THE NET EFFECT IS THE ORIGINAL TEXT WITH ALL MULTIPLE-SPACE
037300*    RUNS SQUEEZED TO ONE.
037400 320-APPEND-WORD.
037500*
037600     IF WS-REBUILD-IDX > 1
037700         STRING SPACE DELIMITED BY SIZE
037800             INTO WS-NORM-RESULT
037900             WITH POINTER WS-REBUILD-PTR
038000         END-STRING
038100     END-IF.
038200     STRING WS-WORD (WS-REBUILD-IDX) DELIMITED BY SPACE
038300         INTO WS-NORM-RESULT
038400         WITH POINTER WS-REBUILD-PTR
038500     END-STRING.
038600*
038700 320-EXIT.
038800     EXIT.
038900*
039000*    TKT#4433 - WALKS THE IN-MEMORY TITLE TABLE LOOKING FOR A
039100*    MATCH ON THE (ALREADY NORMALISED) INCOMING TITLE.  STOPS
039200*    EARLY THE MOMENT A MATCH IS FOUND RATHER THAN SCANNING ALL
039300*    3000 SLOTS EVERY TIME.
039400 400-CHECK-DUPLICATE-TITLE.
039500*
039600     MOVE 'N' TO WS-DUPLICATE-SWITCH.
039700     PERFORM 410-SEARCH-ONE-ENTRY THRU 410-EXIT
039800         VARYING WS-SEARCH-SUB FROM 1 BY 1
039900         UNTIL WS-SEARCH-SUB > WS-SEEN-TABLE-COUNT
040000            OR WS-DUPLICATE-FOUND.
040100*
040200 400-EXIT.
040300     EXIT.
040400*
040500*    COMPARES ONE TABLE SLOT AGAINST THE INCOMING TITLE.  NOTE
040600*    THIS CHECK IS TITLE-ONLY, NOT THE WHOLE-RECORD COMPARE THAT
040700*    MKTCLN USES FOR MARKET QUOTES - TWO DIFFERENT WIRE STORIES
040800*    NEVER SHARE AN IDENTICAL HEADLINE IN PRACTICE, SO A TITLE
040900*    MATCH IS TAKEN AS A GENUINE DUPLICATE RELEASE OF THE SAME
041000*    STORY.
041100 410-SEARCH-ONE-ENTRY.
041200*
041300     SET WS-SEEN-IDX TO WS-SEARCH-SUB.
041400     IF WS-SEEN-TITLE (WS-SEEN-IDX) = NWR-NEWS-TITLE
041500         MOVE 'Y' TO WS-DUPLICATE-SWITCH
041600     END-IF.
041700*
041800 410-EXIT.
041900     EXIT.
042000*
042100*    TKT#4512 - STAMPS THE CLEANED RECORD WITH THIS RUN'S
042200*    TIMESTAMP AND A FIXED DATA-SOURCE TAG BEFORE THE WRITE, SO
042300*    NWSSUM AND DLYRPT CAN TELL WHEN AN ARTICLE WAS PULLED INTO
042400*    THE PIPELINE REGARDLESS OF WHEN THE WIRE ORIGINALLY
042500*    PUBLISHED IT.
042600 500-STAMP-AND-WRITE.
042700*
042800     MOVE SPACES                     TO NEWS-ARTICLE-RECORD.
042900     MOVE NWR-NEWS-TITLE             TO NWA-NEWS-TITLE.
043000     MOVE NWR-NEWS-DESCRIPTION       TO NWA-NEWS-DESCRIPTION.
043100     MOVE NWR-NEWS-AUTHOR            TO NWA-NEWS-AUTHOR.
043200     MOVE NWR-NEWS-CONTENT           TO NWA-NEWS-CONTENT.
043300     MOVE NWR-SOURCE-ID              TO NWA-SOURCE-ID.
043400     MOVE NWR-SOURCE-NAME            TO NWA-SOURCE-NAME.
043500     MOVE NWR-PUBLISHED-AT           TO NWA-PUBLISHED-AT.
043600     MOVE WS-RUN-TIMESTAMP            TO NWA-FETCH-TIMESTAMP.
043700     MOVE 'NEWS-API'                  TO NWA-DATA-SOURCE.
043800*
043900     WRITE NEWS-ARTICLE-RECORD.
044000*
044100 500-EXIT.
044200     EXIT.
044300*
044400*    BUILDS WS-RUN-TIMESTAMP ONCE AT START-UP FROM THE SYSTEM
044500*    DATE/TIME, APPLYING THE TKT#1699 Y2K CENTURY WINDOW - SAME
044600*    PATTERN USED IN MKTCLN, PIPEMAIN AND DLYRPT SO ALL FOUR
044700*    PROGRAMS STAMP A GIVEN NIGHT'S RUN IDENTICALLY.
044800 800-BUILD-RUN-TIMESTAMP.
044900*
045000     ACCEPT WS-RUN-DATE-RAW FROM DATE.
045100     ACCEPT WS-RUN-TIME-RAW FROM TIME.
045200*
045300     IF WS-RUN-YY < 50
045400         MOVE 20 TO WS-RUN-CENTURY
045500     ELSE
045600         MOVE 19 TO WS-RUN-CENTURY
045700     END-IF.
045800     COMPUTE WS-RUN-FULL-YEAR = (WS-RUN-CENTURY * 100) +
045900         WS-RUN-YY.
046000*
046100     MOVE WS-RUN-FULL-YEAR  TO WST-YYYY.
046200     MOVE '-'               TO WST-DASH1.
046300     MOVE WS-RUN-MM         TO WST-MM.
046400     MOVE '-'               TO WST-DASH2.
046500     MOVE WS-RUN-DD         TO WST-DD.
046600     MOVE SPACE             TO WST-SPACE.
046700     MOVE WS-RUN-HH         TO WST-HH.
046800     MOVE ':'               TO WST-COLON1.
046900     MOVE WS-RUN-MIN        TO WST-MI.
047000     MOVE ':'               TO WST-COLON2.
047100     MOVE WS-RUN-SS         TO WST-SS.
047200*
047300 800-EXIT.
047400     EXIT.
047500*
047600*    NWS-RAW-FILE IS ONLY CLOSED IF IT WAS ACTUALLY OPENED - A
047700*    CLOSE AGAINST A FILE THAT NEVER SUCCESSFULLY OPENED WOULD
047800*    ITSELF RAISE A FILE-STATUS ERROR.  NWS-CLX-FILE IS ALWAYS
047900*    OPEN (100-OPEN-FILES NEVER SKIPS IT) SO IT IS ALWAYS CLOSED
048000*    UNCONDITIONALLY.
048100 900-CLOSE-FILES.
048200*
048300     IF NEWS-INPUT-PRESENT
048400         CLOSE NWS-RAW-FILE
048500     END-IF.
048600     CLOSE NWS-CLX-FILE.
048700*
048800 900-EXIT.
048900     EXIT.
049000*
049100*    HANDS THE RUN COUNTERS AND THE TWO-STATE INPUT-STATUS FLAG
049200*    BACK TO PIPEMAIN.  SEE THE LINKAGE SECTION NOTE ABOVE ON WHY
049300*    THIS REMAINS PRESENT/ABSENT RATHER THAN THE THREE-STATE
049400*    PRESENT/EMPTY/ABSENT FLAG MKTCLN RETURNS.
049500 950-SET-LINKAGE-RESULTS.
049600*
049700     MOVE WS-RECORDS-READ     TO LK-RECORDS-READ.
049800     MOVE WS-RECORDS-ACCEPTED TO LK-RECORDS-ACCEPTED.
049900     MOVE WS-RECORDS-REJECTED TO LK-RECORDS-REJECTED.
050000     IF NEWS-INPUT-PRESENT
050100         MOVE 'PRESENT '      TO LK-INPUT-STATUS
050200     ELSE
050300         MOVE 'ABSENT  '      TO LK-INPUT-STATUS
050400     END-IF.
050500*
050600 950-EXIT.
050700     EXIT.
050800*
050900 END PROGRAM NWSCLN.
