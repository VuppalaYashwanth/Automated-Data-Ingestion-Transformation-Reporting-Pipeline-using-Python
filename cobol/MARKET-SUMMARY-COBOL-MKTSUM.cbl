000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID. MKTSUM                                            *
000400*                                                                *
000500* MARKET-SUMMARY - READS THE CLEANED MARKET EXTRACT INTO A       *
000600* ONE-LEVEL TABLE, WALKS IT ONCE TO ACCUMULATE PRICE/MARKET-CAP  *
000700* STATISTICS AND GAINER/LOSER COUNTS, SORTS A WORKING COPY OF    *
000800* THE PRICE COLUMN FOR THE MEDIAN, AND RETURNS THE TOP 5 ASSETS  *
000900* BY PRICE TO PIPEMAIN FOR THE DAILY REPORT.                     *
001000*                                                                *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID.     MKTSUM.
001500 AUTHOR.         SANDEEP PRAJAPATI.
001600 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES.
001700 DATE-WRITTEN.   10/06/1993.
001800 DATE-COMPILED.  10/06/1993.
001900 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE
002000                 ONLY.
002100*
002200******************************************************************
002300* C H A N G E   L O G                                           *
002400*------------------------------------------------------------------
002500* 10/06/1993  SP   TKT#1120  INITIAL VERSION - ONE LEVEL TABLE AND
002600*                            SUBSCRIPTS DEMONSTRATION PROGRAM.
002700* 04/22/1997  SRI  TKT#1480  TABLE SIZE INCREASED, DISPLAY OF
002800*                            EDITED PRICE ADDED.
002900* 11/19/1998  SRI  TKT#1700  Y2K REMEDIATION - NO DATE FIELDS IN
003000*                            THIS PROGRAM, REVIEWED AND CLOSED
003100*                            WITH NO CHANGE REQUIRED.
003200* 2026-02-28  RPR  TKT#4461  REPURPOSED AS THE NIGHTLY MARKET-DATA
003300*                            SUMMARY.  TABLE NOW LOADS THE CLEANED
003400*                            MARKET EXTRACT (MKTCLX) INSTEAD OF A
003500*                            SIXTEEN-ROW PRICE FILE.
003600* 2026-03-09  RPR  TKT#4470  ADDED PRICE MIN/MAX/STD-DEV, MARKET-
003700*                            CAP TOTAL/AVERAGE/TOP-COIN-CAP, AND
003800*                            GAINER/LOSER COUNTS TO THE LOAD LOOP.
003900* 2026-03-15  RPR  TKT#4471  ADDED 300-SORT-PRICE-TABLE (BUBBLE
004000*                            SORT) FOR THE PRICE MEDIAN AND
004100*                            400-FIND-TOP-5 FOR THE TOP-5-BY-PRICE
004200*                            LIST.
004300* 2026-04-01  RPR  TKT#4480  RETURNS LK-MARKET-SUMMARY GROUP TO
004400*                            PIPEMAIN INSTEAD OF DISPLAYING THE
004500*                            TABLE - CALLED AS A SUBPROGRAM NOW.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.    IBM-4341.
005100 OBJECT-COMPUTER.    IBM-4341.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600*
005700 FILE-CONTROL.
005800*
005900     SELECT MKT-CLX-FILE ASSIGN TO MKTCLX
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-FILEI-STATUS.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  MKT-CLX-FILE
006900     RECORDING MODE IS F.
007000     COPY MKTQREC.
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 01  SWITCHES.
007500     05  MKTCLX-EOF-SWITCH       PIC X(01)  VALUE 'N'.
007600         88  MKTCLX-EOF                      VALUE 'Y'.
007700*
007800 01  WS-FILEI-STATUS             PIC X(02)  VALUE SPACES.
007900*
008000 01  SUBSCRIPTS                  BINARY.
008100     05  MKT-TABLE-SUB           PIC S9(04).
008200     05  I                       PIC S9(04).
008300     05  J                       PIC S9(04).
008400     05  WS-SORT-SUB             PIC S9(04).
008500     05  WS-TOP-SUB              PIC S9(04).
008600     05  WS-TOP-RANK             PIC S9(04).
008700*
008800 77  WS-RECORD-COUNT             PIC 9(06)  COMP.
008900 77  WS-GAINER-COUNT             PIC 9(06)  COMP.
009000 77  WS-LOSER-COUNT              PIC 9(06)  COMP.
009100*
009200 01  WS-MKT-STAT-TABLE           VALUE SPACES.
009300     05  WS-MKT-ROW OCCURS 2000 TIMES.
009400         10  WS-ROW-ASSET-NAME   PIC X(20).
009500         10  WS-ROW-PRICE        PIC S9(09)V9(04).
009600         10  WS-ROW-MARKET-CAP   PIC S9(15)V9(02).
009700         10  WS-ROW-PCT-CHANGE   PIC S9(03)V9(04).
009800*
009900 01  WS-SORTED-PRICE-TABLE       VALUE ZERO.
010000     05  WS-SORTED-PRICE OCCURS 2000 TIMES
010100                         PIC S9(09)V9(04).
010200*
010300 01  WS-SORT-SWITCH              PIC X(01)  VALUE 'N'.
010400     88  WS-TABLE-IN-ORDER                  VALUE 'Y'.
010500 01  WS-SORT-HOLD                PIC S9(09)V9(04).
010600*
010700 01  WS-ACCUMULATORS.
010800     05  WS-PRICE-SUM            PIC S9(13)V9(04)  VALUE ZERO.
010900     05  WS-PRICE-SUMSQ          PIC S9(20)V9(04)  VALUE ZERO.
011000     05  WS-PRICE-MIN            PIC S9(09)V9(04)  VALUE ZERO.
011100     05  WS-PRICE-MAX            PIC S9(09)V9(04)  VALUE ZERO.
011200     05  WS-CAP-SUM              PIC S9(18)V9(02)  VALUE ZERO.
011300     05  WS-CAP-MAX              PIC S9(15)V9(02)  VALUE ZERO.
011400     05  WS-PCT-SUM              PIC S9(10)V9(04)  VALUE ZERO.
011450*
011460 01  WS-TRACE-COUNT-WORK         PIC 9(06)         VALUE ZERO.
011470 01  WS-TRACE-COUNT-EDITED REDEFINES WS-TRACE-COUNT-WORK
011480                             PIC ZZZZZ9.
011490*
011500 01  WS-TRACE-GAIN-LOSS-WORK.
011510     05  WS-TRACE-GAINERS        PIC 9(06)         VALUE ZERO.
011520     05  WS-TRACE-LOSERS         PIC 9(06)         VALUE ZERO.
011530 01  WS-TRACE-GAIN-LOSS-EDITED REDEFINES WS-TRACE-GAIN-LOSS-WORK.
011540     05  WS-TRACE-GAINERS-E      PIC ZZZZZ9.
011550     05  WS-TRACE-LOSERS-E       PIC ZZZZZ9.
011700*
011800 01  WS-STATISTICS.
011900     05  WS-PRICE-AVERAGE        PIC S9(09)V99     VALUE ZERO.
012000     05  WS-PRICE-MEDIAN         PIC S9(09)V99     VALUE ZERO.
012100     05  WS-PRICE-STD-DEV        PIC S9(09)V99     VALUE ZERO.
012200     05  WS-CAP-TOTAL            PIC S9(18)V99     VALUE ZERO.
012300     05  WS-CAP-AVERAGE          PIC S9(15)V99     VALUE ZERO.
012400     05  WS-CAP-TOP-COIN         PIC S9(15)V99     VALUE ZERO.
012500     05  WS-AVG-PCT-CHANGE       PIC S9(03)V99     VALUE ZERO.
012600*
012700 01  WS-VARIANCE-WORK.
012800     05  WS-VAR-NUMERATOR        PIC S9(20)V9(04)  VALUE ZERO.
012900     05  WS-VAR-DIVISOR          PIC S9(06)        VALUE ZERO.
013000     05  WS-VARIANCE             PIC S9(20)V9(04)  VALUE ZERO.
013100*
013200 01  WS-MEDIAN-MID-SUM           PIC S9(10)V9(04)  VALUE ZERO.
013300*
013400 LINKAGE SECTION.
013500*
013600 01  LK-MARKET-SUMMARY.
013700     05  LK-MKT-RECORD-COUNT     PIC 9(06)    COMP.
013800     05  LK-MKT-PRICE-AVERAGE    PIC S9(09)V99.
013900     05  LK-MKT-PRICE-MEDIAN     PIC S9(09)V99.
014000     05  LK-MKT-PRICE-MIN        PIC S9(09)V99.
014100     05  LK-MKT-PRICE-MAX        PIC S9(09)V99.
014200     05  LK-MKT-PRICE-STD-DEV    PIC S9(09)V99.
014300     05  LK-MKT-CAP-TOTAL        PIC S9(18)V99.
014400     05  LK-MKT-CAP-AVERAGE      PIC S9(15)V99.
014500     05  LK-MKT-CAP-TOP-COIN     PIC S9(15)V99.
014600     05  LK-MKT-AVG-PCT-CHANGE   PIC S9(03)V99.
014700     05  LK-MKT-GAINERS          PIC 9(06)    COMP.
014800     05  LK-MKT-LOSERS           PIC 9(06)    COMP.
014900     05  LK-MKT-TOP5-TABLE.
015000         10  LK-MKT-TOP5-ROW OCCURS 5 TIMES.
015100             15  LK-TOP5-NAME    PIC X(20).
015200             15  LK-TOP5-PRICE   PIC S9(09)V99.
015300             15  LK-TOP5-CAP     PIC S9(15)V99.
015350     05  LK-MKT-TOP5-FLAT REDEFINES LK-MKT-TOP5-TABLE
015360                             PIC X(240).
015400*
015500 PROCEDURE DIVISION USING LK-MARKET-SUMMARY.
015600*
015700 000-MKTSUM-MAIN.
015800*
015900     MOVE ZERO TO WS-RECORD-COUNT WS-GAINER-COUNT
016000         WS-LOSER-COUNT.
016100     MOVE SPACES TO WS-MKT-STAT-TABLE.
016200*
016300     PERFORM 000-OPEN-FILE THRU 000-EXIT.
016400*
016500     IF WS-FILEI-STATUS = '00'
016600         PERFORM 100-READ-PRICE-TABLE THRU 100-EXIT
016700         PERFORM 200-LOAD-PRICE-TABLE THRU 200-EXIT
016800             VARYING MKT-TABLE-SUB FROM 1 BY 1
016900                 UNTIL MKTCLX-EOF
017000                 OR MKT-TABLE-SUB > 2000
017100     END-IF.
017200*
017300     PERFORM 900-CLOSE-FILE THRU 900-EXIT.
017400*
017500     IF WS-RECORD-COUNT > 0
017600         PERFORM 300-SORT-PRICE-TABLE THRU 300-EXIT
017700         PERFORM 400-FIND-TOP-5 THRU 400-EXIT
017800         PERFORM 600-COMPUTE-STATISTICS THRU 600-EXIT
017900     END-IF.
018000*
018100     PERFORM 700-SET-LINKAGE-RESULTS THRU 700-EXIT.
018200*
018300     EXIT PROGRAM.
018400*
018500 000-OPEN-FILE.
018600*
018700     OPEN INPUT MKT-CLX-FILE.
018800*
018900 000-EXIT.
019000     EXIT.
019100*
019200 100-READ-PRICE-TABLE.
019300*
019400     READ MKT-CLX-FILE
019500         AT END
019600             SET MKTCLX-EOF TO TRUE
019700     END-READ.
019800*
019900 100-EXIT.
020000     EXIT.
020100*
020200 200-LOAD-PRICE-TABLE.
020300*
020400     MOVE MKQ-ASSET-NAME    TO WS-ROW-ASSET-NAME(MKT-TABLE-SUB).
020500     MOVE MKQ-CURRENT-PRICE TO WS-ROW-PRICE(MKT-TABLE-SUB).
020600     MOVE MKQ-MARKET-CAP    TO WS-ROW-MARKET-CAP(MKT-TABLE-SUB).
020700     MOVE MKQ-PRICE-CHANGE-PCT-24H
020800                            TO WS-ROW-PCT-CHANGE(MKT-TABLE-SUB).
020900     MOVE MKQ-CURRENT-PRICE
021000                            TO WS-SORTED-PRICE(MKT-TABLE-SUB).
021100*
021200     ADD 1 TO WS-RECORD-COUNT.
021300     ADD MKQ-CURRENT-PRICE TO WS-PRICE-SUM.
021400     COMPUTE WS-PRICE-SUMSQ = WS-PRICE-SUMSQ +
021500         (MKQ-CURRENT-PRICE * MKQ-CURRENT-PRICE).
021600     ADD MKQ-MARKET-CAP TO WS-CAP-SUM.
021700     ADD MKQ-PRICE-CHANGE-PCT-24H TO WS-PCT-SUM.
021800*
021900     IF WS-RECORD-COUNT = 1
022000         MOVE MKQ-CURRENT-PRICE TO WS-PRICE-MIN
022100         MOVE MKQ-CURRENT-PRICE TO WS-PRICE-MAX
022200     ELSE
022300         IF MKQ-CURRENT-PRICE < WS-PRICE-MIN
022400             MOVE MKQ-CURRENT-PRICE TO WS-PRICE-MIN
022500         END-IF
022600         IF MKQ-CURRENT-PRICE > WS-PRICE-MAX
022700             MOVE MKQ-CURRENT-PRICE TO WS-PRICE-MAX
022800         END-IF
022900     END-IF.
023000*
023100     IF MKQ-MARKET-CAP > WS-CAP-MAX
023200         MOVE MKQ-MARKET-CAP TO WS-CAP-MAX
023300     END-IF.
023400*
023500     IF MKQ-PRICE-CHANGE-PCT-24H > 0
023600         ADD 1 TO WS-GAINER-COUNT
023700     END-IF.
023800     IF MKQ-PRICE-CHANGE-PCT-24H < 0
023900         ADD 1 TO WS-LOSER-COUNT
024000     END-IF.
024100*
024200     PERFORM 100-READ-PRICE-TABLE THRU 100-EXIT.
024300*
024400 200-EXIT.
024500     EXIT.
024600*
024700 300-SORT-PRICE-TABLE.
024800*
024900     MOVE 'N' TO WS-SORT-SWITCH.
025000     PERFORM 310-BUBBLE-PASS THRU 310-EXIT
025100         UNTIL WS-TABLE-IN-ORDER.
025200*
025300 300-EXIT.
025400     EXIT.
025500*
025600 310-BUBBLE-PASS.
025700*
025800     SET WS-TABLE-IN-ORDER TO TRUE.
025900     PERFORM 320-COMPARE-ADJACENT THRU 320-EXIT
026000         VARYING WS-SORT-SUB FROM 1 BY 1
026100             UNTIL WS-SORT-SUB > WS-RECORD-COUNT - 1.
026200*
026300 310-EXIT.
026400     EXIT.
026500*
026600 320-COMPARE-ADJACENT.
026700*
026800     IF WS-SORTED-PRICE(WS-SORT-SUB) >
026900             WS-SORTED-PRICE(WS-SORT-SUB + 1)
027000         MOVE WS-SORTED-PRICE(WS-SORT-SUB) TO WS-SORT-HOLD
027100         MOVE WS-SORTED-PRICE(WS-SORT-SUB + 1)
027200             TO WS-SORTED-PRICE(WS-SORT-SUB)
027300         MOVE WS-SORT-HOLD
027400             TO WS-SORTED-PRICE(WS-SORT-SUB + 1)
027500         MOVE 'N' TO WS-SORT-SWITCH
027600     END-IF.
027700*
027800 320-EXIT.
027900     EXIT.
028000*
028100 400-FIND-TOP-5.
028200*
028300     MOVE SPACES TO LK-MKT-TOP5-TABLE.
028400     PERFORM 410-SELECT-ONE-TOP-ROW THRU 410-EXIT
028500         VARYING WS-TOP-RANK FROM 1 BY 1
028600             UNTIL WS-TOP-RANK > 5
028700             OR WS-TOP-RANK > WS-RECORD-COUNT.
028800*
028900 400-EXIT.
029000     EXIT.
029100*
029200 410-SELECT-ONE-TOP-ROW.
029300*
029400     MOVE ZERO TO WS-TOP-SUB.
029500     PERFORM 420-SCAN-FOR-HIGHEST THRU 420-EXIT
029600         VARYING I FROM 1 BY 1 UNTIL I > WS-RECORD-COUNT.
029700*
029800     MOVE WS-ROW-ASSET-NAME(WS-TOP-SUB)
029900         TO LK-TOP5-NAME(WS-TOP-RANK).
030000     MOVE WS-ROW-PRICE(WS-TOP-SUB)
030100         TO LK-TOP5-PRICE(WS-TOP-RANK).
030200     MOVE WS-ROW-MARKET-CAP(WS-TOP-SUB)
030300         TO LK-TOP5-CAP(WS-TOP-RANK).
030400*
031000     MOVE LOW-VALUES TO WS-ROW-ASSET-NAME(WS-TOP-SUB).
031100     MOVE -1 TO WS-ROW-PRICE(WS-TOP-SUB).
031200*
031300 410-EXIT.
031400     EXIT.
031500*
031600 420-SCAN-FOR-HIGHEST.
031700*
031800     IF WS-TOP-SUB = ZERO
031900         MOVE I TO WS-TOP-SUB
032000     ELSE
032100         IF WS-ROW-PRICE(I) > WS-ROW-PRICE(WS-TOP-SUB)
032200             MOVE I TO WS-TOP-SUB
032300         END-IF
032400     END-IF.
032500*
032600 420-EXIT.
032700     EXIT.
032800*
032900 600-COMPUTE-STATISTICS.
033000*
033100     COMPUTE WS-PRICE-AVERAGE ROUNDED =
033200         WS-PRICE-SUM / WS-RECORD-COUNT.
033300*
033800     PERFORM 610-COMPUTE-MEDIAN THRU 610-EXIT.
033900*
034000     IF WS-RECORD-COUNT > 1
034100         COMPUTE WS-VAR-NUMERATOR =
034200             WS-PRICE-SUMSQ -
034300             ((WS-PRICE-SUM * WS-PRICE-SUM) / WS-RECORD-COUNT)
034400         COMPUTE WS-VAR-DIVISOR = WS-RECORD-COUNT - 1
034500         COMPUTE WS-VARIANCE = WS-VAR-NUMERATOR / WS-VAR-DIVISOR
034600         PERFORM 620-SQUARE-ROOT THRU 620-EXIT
034700     ELSE
034800         MOVE ZERO TO WS-PRICE-STD-DEV
034900     END-IF.
035000*
035100     COMPUTE WS-CAP-TOTAL ROUNDED = WS-CAP-SUM.
035200     COMPUTE WS-CAP-AVERAGE ROUNDED =
035300         WS-CAP-SUM / WS-RECORD-COUNT.
035400     COMPUTE WS-CAP-TOP-COIN ROUNDED = WS-CAP-MAX.
035500     COMPUTE WS-AVG-PCT-CHANGE ROUNDED =
035600         WS-PCT-SUM / WS-RECORD-COUNT.
035700*
035800 600-EXIT.
035900     EXIT.
036000*
036100 610-COMPUTE-MEDIAN.
036200*
036300     COMPUTE WS-SORT-SUB = WS-RECORD-COUNT / 2.
036400     IF (WS-RECORD-COUNT / 2) * 2 = WS-RECORD-COUNT
036500         COMPUTE WS-MEDIAN-MID-SUM =
036600             WS-SORTED-PRICE(WS-SORT-SUB) +
036700             WS-SORTED-PRICE(WS-SORT-SUB + 1)
036800         COMPUTE WS-PRICE-MEDIAN ROUNDED =
036900             WS-MEDIAN-MID-SUM / 2
037000     ELSE
037100         COMPUTE WS-SORT-SUB = (WS-RECORD-COUNT / 2) + 1
037200         COMPUTE WS-PRICE-MEDIAN ROUNDED =
037300             WS-SORTED-PRICE(WS-SORT-SUB)
037400     END-IF.
037500*
037600 610-EXIT.
037700     EXIT.
037800*
037900 620-SQUARE-ROOT.
038000*
038100     MOVE WS-VARIANCE TO WS-PRICE-STD-DEV.
038200     IF WS-VARIANCE > 0
038300         PERFORM 630-NEWTON-ITERATE THRU 630-EXIT
038400             VARYING J FROM 1 BY 1 UNTIL J > 20
038500     ELSE
038600         MOVE ZERO TO WS-PRICE-STD-DEV
038700     END-IF.
038800*
038900 620-EXIT.
039000     EXIT.
039100*
039200 630-NEWTON-ITERATE.
039300*
039400     COMPUTE WS-PRICE-STD-DEV ROUNDED =
039500         (WS-PRICE-STD-DEV +
039600             (WS-VARIANCE / WS-PRICE-STD-DEV)) / 2.
039700*
039800 630-EXIT.
039900     EXIT.
040000*
040100 700-SET-LINKAGE-RESULTS.
040200*
040300     MOVE WS-RECORD-COUNT       TO LK-MKT-RECORD-COUNT.
040400     MOVE WS-PRICE-AVERAGE      TO LK-MKT-PRICE-AVERAGE.
040500     MOVE WS-PRICE-MEDIAN       TO LK-MKT-PRICE-MEDIAN.
040600     MOVE WS-PRICE-MIN          TO LK-MKT-PRICE-MIN.
040700     MOVE WS-PRICE-MAX          TO LK-MKT-PRICE-MAX.
040800     MOVE WS-PRICE-STD-DEV      TO LK-MKT-PRICE-STD-DEV.
040900     MOVE WS-CAP-TOTAL          TO LK-MKT-CAP-TOTAL.
041000     MOVE WS-CAP-AVERAGE        TO LK-MKT-CAP-AVERAGE.
041100     MOVE WS-CAP-TOP-COIN       TO LK-MKT-CAP-TOP-COIN.
041200     MOVE WS-AVG-PCT-CHANGE     TO LK-MKT-AVG-PCT-CHANGE.
041300     MOVE WS-GAINER-COUNT       TO LK-MKT-GAINERS.
041400     MOVE WS-LOSER-COUNT        TO LK-MKT-LOSERS.
041420*
041430     MOVE WS-RECORD-COUNT       TO WS-TRACE-COUNT-WORK.
041440     MOVE WS-GAINER-COUNT       TO WS-TRACE-GAINERS.
041450     MOVE WS-LOSER-COUNT        TO WS-TRACE-LOSERS.
041460     DISPLAY 'MKTSUM - RECORDS SUMMARISED: '
041470         WS-TRACE-COUNT-EDITED.
041480     DISPLAY 'MKTSUM - GAINERS: ' WS-TRACE-GAINERS-E
041490         '  LOSERS: ' WS-TRACE-LOSERS-E.
041500*
041600 700-EXIT.
041700     EXIT.
041800*
041900 900-CLOSE-FILE.
042000*
042100     CLOSE MKT-CLX-FILE.
042200*
042300 900-EXIT.
042400     EXIT.
042500*
042600 END PROGRAM MKTSUM.
