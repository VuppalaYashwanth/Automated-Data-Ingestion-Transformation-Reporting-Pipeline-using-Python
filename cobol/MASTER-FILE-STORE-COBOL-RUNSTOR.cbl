000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID. RUNSTOR                                           *
000400*                                                                *
000500* MASTER-FILE STORAGE UTILITY FOR THE MARKET & NEWS DATA         *
000600* PIPELINE.  TWO ENTRY FUNCTIONS, SELECTED BY LK-RUNSTOR-        *
000700* FUNCTION:  APPEND (ROLLS TONIGHT'S CLEANED EXTRACTS ONTO THE   *
000800* MARKET/NEWS MASTERS AND RECOUNTS THEM) AND AUDIT (LOGS ONE     *
000900* PIPELINE-RUN RECORD).  CALLED TWICE BY PIPEMAIN.               *
001000*                                                                *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID.     RUNSTOR.
001500 AUTHOR.         K VISWANATHAN.
001600 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES.
001700 DATE-WRITTEN.   06/30/1990.
001800 DATE-COMPILED.  06/30/1990.
001900 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE
002000                 ONLY.
002100*
002200******************************************************************
002300* C H A N G E   L O G                                           *
002400*------------------------------------------------------------------
002500* 06/30/1990  KV   TKT#0920  INITIAL VERSION - NIGHTLY BALANCE/
002600*                            DEPOSIT/WITHDRAWAL ROLL-UP (BNKACC
002700*                            LINEAGE).
002800* 02/18/1995  KV   TKT#1310  FILE-STATUS CHECKING ADDED AROUND ALL
002900*                            OPENS.
003000* 11/03/1998  SRI  TKT#1699  Y2K REMEDIATION - RUN DATE WINDOWED TO
003100*                            FOUR-DIGIT YEAR (WAS TWO-DIGIT YY).
003200* 2026-01-14  RPR  TKT#4422  REPURPOSED AS THE MARKET & NEWS MASTER
003300*                            STORE.  REPLACED BALANCE/DEPOSIT/
003400*                            WITHDRAWAL FILES WITH THE CLEANED
003500*                            MARKET/NEWS EXTRACTS AND MASTERS.
003600* 2026-02-02  RPR  TKT#4440  ADDED THE AUDIT FUNCTION - LOGS ONE
003700*                            PIPELINE-RUN RECORD PER NIGHTLY RUN,
003800*                            RUN-ID = 1 + HIGHEST EXISTING RUN-ID.
003900* 2026-06-08  RPR  TKT#4530  SPLIT INTO TWO CALLABLE FUNCTIONS
004000*                            (APPEND/AUDIT) SELECTED BY
004100*                            LK-RUNSTOR-FUNCTION SO PIPEMAIN CAN
004200*                            DRIVE BOTH FROM ONE SUBPROGRAM.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-4341.
004800 OBJECT-COMPUTER.    IBM-4341.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300*
005400 FILE-CONTROL.
005500*
005600     SELECT MKT-CLX-FILE ASSIGN TO MKTCLX
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-MKTCLX-STATUS.
006000*
006100     SELECT MKT-MST-FILE ASSIGN TO MKTMST
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-MKTMST-STATUS.
006500*
006600     SELECT NWS-CLX-FILE ASSIGN TO NWSCLX
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS WS-NWSCLX-STATUS.
007000*
007100     SELECT NWS-MST-FILE ASSIGN TO NWSMST
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-NWSMST-STATUS.
007500*
007600     SELECT RUN-AUD-FILE ASSIGN TO RUNAUD
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-RUNAUD-STATUS.
008000*
008100 DATA DIVISION.
008200*
008300 FILE SECTION.
008400*
008500 FD  MKT-CLX-FILE
008600     RECORDING MODE IS F.
008700     COPY MKTQREC.
008800*
008900 FD  MKT-MST-FILE
009000     RECORDING MODE IS F.
009100     COPY MKTQREC REPLACING ==MKT-QUOTE-RECORD== BY
009200         ==MKT-MASTER-RECORD==, ==MKQ-== BY ==MKM-==.
009300*
009400 FD  NWS-CLX-FILE
009500     RECORDING MODE IS F.
009600     COPY NWSAREC.
009700*
009800 FD  NWS-MST-FILE
009900     RECORDING MODE IS F.
010000     COPY NWSAREC REPLACING ==NEWS-ARTICLE-RECORD== BY
010100         ==NEWS-MASTER-RECORD==, ==NWA-== BY ==NWM-==.
010200*
010300 FD  RUN-AUD-FILE
010400     RECORDING MODE IS F.
010500     COPY RUNAUDT.
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900 77  WS-MAX-RUN-ID               PIC 9(06)  COMP.
011000 77  WS-NEW-RUN-ID               PIC 9(06)  COMP.
011100 77  WS-MKT-MASTER-COUNT         PIC 9(06)  COMP.
011200 77  WS-NWS-MASTER-COUNT         PIC 9(06)  COMP.
011300 77  WS-AUDIT-COUNT              PIC 9(06)  COMP.
011400*
011500 01  WS-FILE-STATUS-FIELDS.
011600     05  WS-MKTCLX-STATUS        PIC X(02)  VALUE SPACES.
011700     05  WS-MKTMST-STATUS        PIC X(02)  VALUE SPACES.
011800     05  WS-NWSCLX-STATUS        PIC X(02)  VALUE SPACES.
011900     05  WS-NWSMST-STATUS        PIC X(02)  VALUE SPACES.
012000     05  WS-RUNAUD-STATUS        PIC X(02)  VALUE SPACES.
012100*
012200 01  WS-SWITCHES.
012300     05  WS-MKT-EOF-SWITCH       PIC X(01)  VALUE 'N'.
012400         88  END-OF-MARKET-EXTRACT           VALUE 'Y'.
012500     05  WS-NWS-EOF-SWITCH       PIC X(01)  VALUE 'N'.
012600         88  END-OF-NEWS-EXTRACT             VALUE 'Y'.
012700     05  WS-AUD-EOF-SWITCH       PIC X(01)  VALUE 'N'.
012800         88  END-OF-RUN-AUDIT                VALUE 'Y'.
012900*
013000 01  WS-RUN-ID-WORK                  PIC 9(06).
013100 01  WS-RUN-ID-EDITED REDEFINES WS-RUN-ID-WORK
013200                                 PIC ZZZZZ9.
013300*
013400 01  WS-RUN-DATE-RAW.
013500     05  WS-RUN-YY               PIC 9(02).
013600     05  WS-RUN-MM               PIC 9(02).
013700     05  WS-RUN-DD               PIC 9(02).
013800 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-RAW
013900                             PIC 9(06).
014000*
014100 01  WS-RUN-TIME-RAW.
014200     05  WS-RUN-HH               PIC 9(02).
014300     05  WS-RUN-MIN              PIC 9(02).
014400     05  WS-RUN-SS               PIC 9(02).
014500     05  WS-RUN-HS               PIC 9(02).
014600*
014700 01  WS-RUN-CENTURY              PIC 9(02).
014800 01  WS-RUN-FULL-YEAR            PIC 9(04).
014900*
015000 01  WS-RUN-TIMESTAMP            PIC X(19).
015100 01  WS-RUN-TIMESTAMP-PIECES REDEFINES WS-RUN-TIMESTAMP.
015200     05  WST-YYYY                PIC 9(04).
015300     05  WST-DASH1               PIC X(01).
015400     05  WST-MM                  PIC 9(02).
015500     05  WST-DASH2               PIC X(01).
015600     05  WST-DD                  PIC 9(02).
015700     05  WST-SPACE               PIC X(01).
015800     05  WST-HH                  PIC 9(02).
015900     05  WST-COLON1              PIC X(01).
016000     05  WST-MI                  PIC 9(02).
016100     05  WST-COLON2              PIC X(01).
016200     05  WST-SS                  PIC 9(02).
016300*
016400 LINKAGE SECTION.
016500*
016600 01  LK-RUNSTOR-LINKAGE.
016700     05  LK-RUNSTOR-FUNCTION     PIC X(08).
016800     05  LK-RUN-STATUS           PIC X(08).
016900     05  LK-MARKET-RECORDS       PIC 9(06)  COMP.
017000     05  LK-NEWS-RECORDS         PIC 9(06)  COMP.
017100     05  LK-ERROR-MESSAGE        PIC X(60).
017200     05  LK-MARKET-MASTER-COUNT  PIC 9(06)  COMP.
017300     05  LK-NEWS-MASTER-COUNT    PIC 9(06)  COMP.
017400     05  LK-RUN-AUDIT-COUNT      PIC 9(06)  COMP.
017500     05  LK-RUN-ID-ASSIGNED      PIC 9(06)  COMP.
017600*
017700 PROCEDURE DIVISION USING LK-RUNSTOR-LINKAGE.
017800*
017900 000-RUNSTOR-MAIN.
018000*
018100     EVALUATE LK-RUNSTOR-FUNCTION
018200         WHEN 'APPEND  '
018300             PERFORM 100-APPEND-MASTERS THRU 100-EXIT
018400         WHEN 'AUDIT   '
018500             PERFORM 200-LOG-PIPELINE-RUN THRU 200-EXIT
018600         WHEN OTHER
018700             DISPLAY 'RUNSTOR - UNKNOWN FUNCTION REQUESTED: '
018800                 LK-RUNSTOR-FUNCTION
018900     END-EVALUATE.
019000*
019100     EXIT PROGRAM.
019200*
019300 100-APPEND-MASTERS.
019400*
019500     PERFORM 110-COPY-MARKET-EXTRACT THRU 110-EXIT.
019600     PERFORM 120-COPY-NEWS-EXTRACT THRU 120-EXIT.
019700     PERFORM 130-COUNT-MARKET-MASTER THRU 130-EXIT.
019800     PERFORM 140-COUNT-NEWS-MASTER THRU 140-EXIT.
019900     MOVE WS-MKT-MASTER-COUNT TO LK-MARKET-MASTER-COUNT.
020000     MOVE WS-NWS-MASTER-COUNT TO LK-NEWS-MASTER-COUNT.
020100*
020200 100-EXIT.
020300     EXIT.
020400*
020500 110-COPY-MARKET-EXTRACT.
020600*
020700     MOVE 'N' TO WS-MKT-EOF-SWITCH.
020800     OPEN INPUT MKT-CLX-FILE.
020900     OPEN EXTEND MKT-MST-FILE.
021000     IF WS-MKTCLX-STATUS = '00'
021100         PERFORM 111-READ-MARKET-EXTRACT THRU 111-EXIT
021200         PERFORM 112-COPY-ONE-MARKET-RECORD THRU 112-EXIT
021300             UNTIL END-OF-MARKET-EXTRACT
021400     END-IF.
021500     CLOSE MKT-CLX-FILE.
021600     CLOSE MKT-MST-FILE.
021700*
021800 110-EXIT.
021900     EXIT.
022000*
022100 111-READ-MARKET-EXTRACT.
022200*
022300     READ MKT-CLX-FILE
022400         AT END
022500             SET END-OF-MARKET-EXTRACT TO TRUE
022600     END-READ.
022700*
022800 111-EXIT.
022900     EXIT.
023000*
023100 112-COPY-ONE-MARKET-RECORD.
023200*
023300     MOVE MKT-QUOTE-RECORD TO MKT-MASTER-RECORD.
023400     WRITE MKT-MASTER-RECORD.
023500     PERFORM 111-READ-MARKET-EXTRACT THRU 111-EXIT.
023600*
023700 112-EXIT.
023800     EXIT.
023900*
024000 120-COPY-NEWS-EXTRACT.
024100*
024200     MOVE 'N' TO WS-NWS-EOF-SWITCH.
024300     OPEN INPUT NWS-CLX-FILE.
024400     OPEN EXTEND NWS-MST-FILE.
024500     IF WS-NWSCLX-STATUS = '00'
024600         PERFORM 121-READ-NEWS-EXTRACT THRU 121-EXIT
024700         PERFORM 122-COPY-ONE-NEWS-RECORD THRU 122-EXIT
024800             UNTIL END-OF-NEWS-EXTRACT
024900     END-IF.
025000     CLOSE NWS-CLX-FILE.
025100     CLOSE NWS-MST-FILE.
025200*
025300 120-EXIT.
025400     EXIT.
025500*
025600 121-READ-NEWS-EXTRACT.
025700*
025800     READ NWS-CLX-FILE
025900         AT END
026000             SET END-OF-NEWS-EXTRACT TO TRUE
026100     END-READ.
026200*
026300 121-EXIT.
026400     EXIT.
026500*
026600 122-COPY-ONE-NEWS-RECORD.
026700*
026800     MOVE NEWS-ARTICLE-RECORD TO NEWS-MASTER-RECORD.
026900     WRITE NEWS-MASTER-RECORD.
027000     PERFORM 121-READ-NEWS-EXTRACT THRU 121-EXIT.
027100*
027200 122-EXIT.
027300     EXIT.
027400*
027500 130-COUNT-MARKET-MASTER.
027600*
027700     MOVE ZERO TO WS-MKT-MASTER-COUNT.
027800     MOVE 'N' TO WS-MKT-EOF-SWITCH.
027900     OPEN INPUT MKT-MST-FILE.
028000     IF WS-MKTMST-STATUS = '00'
028100         PERFORM 131-READ-AND-TALLY-MARKET THRU 131-EXIT
028200             UNTIL END-OF-MARKET-EXTRACT
028300     END-IF.
028400     CLOSE MKT-MST-FILE.
028500*
028600 130-EXIT.
028700     EXIT.
028800*
028900 131-READ-AND-TALLY-MARKET.
029000*
029100     READ MKT-MST-FILE
029200         AT END
029300             SET END-OF-MARKET-EXTRACT TO TRUE
029400         NOT AT END
029500             ADD 1 TO WS-MKT-MASTER-COUNT
029600     END-READ.
029700*
029800 131-EXIT.
029900     EXIT.
030000*
030100 140-COUNT-NEWS-MASTER.
030200*
030300     MOVE ZERO TO WS-NWS-MASTER-COUNT.
030400     MOVE 'N' TO WS-NWS-EOF-SWITCH.
030500     OPEN INPUT NWS-MST-FILE.
030600     IF WS-NWSMST-STATUS = '00'
030700         PERFORM 141-READ-AND-TALLY-NEWS THRU 141-EXIT
030800             UNTIL END-OF-NEWS-EXTRACT
030900     END-IF.
031000     CLOSE NWS-MST-FILE.
031100*
031200 140-EXIT.
031300     EXIT.
031400*
031500 141-READ-AND-TALLY-NEWS.
031600*
031700     READ NWS-MST-FILE
031800         AT END
031900             SET END-OF-NEWS-EXTRACT TO TRUE
032000         NOT AT END
032100             ADD 1 TO WS-NWS-MASTER-COUNT
032200     END-READ.
032300*
032400 141-EXIT.
032500     EXIT.
032600*
032700 200-LOG-PIPELINE-RUN.
032800*
032900     PERFORM 800-BUILD-RUN-TIMESTAMP THRU 800-EXIT.
033000     PERFORM 210-FIND-MAX-RUN-ID THRU 210-EXIT.
033100     PERFORM 220-APPEND-AUDIT-RECORD THRU 220-EXIT.
033200*
033300 200-EXIT.
033400     EXIT.
033500*
033600 210-FIND-MAX-RUN-ID.
033700*
033800     MOVE ZERO TO WS-MAX-RUN-ID.
033900     MOVE ZERO TO WS-AUDIT-COUNT.
034000     MOVE 'N' TO WS-AUD-EOF-SWITCH.
034100     OPEN INPUT RUN-AUD-FILE.
034200     IF WS-RUNAUD-STATUS = '00'
034300         PERFORM 211-READ-AUDIT-RECORD THRU 211-EXIT
034400         PERFORM 212-CHECK-ONE-AUDIT-RECORD THRU 212-EXIT
034500             UNTIL END-OF-RUN-AUDIT
034600     END-IF.
034700     CLOSE RUN-AUD-FILE.
034800*
034900 210-EXIT.
035000     EXIT.
035100*
035200 211-READ-AUDIT-RECORD.
035300*
035400     READ RUN-AUD-FILE
035500         AT END
035600             SET END-OF-RUN-AUDIT TO TRUE
035700     END-READ.
035800*
035900 211-EXIT.
036000     EXIT.
036100*
036200 212-CHECK-ONE-AUDIT-RECORD.
036300*
036400     ADD 1 TO WS-AUDIT-COUNT.
036500     IF PRN-RUN-ID > WS-MAX-RUN-ID
036600         MOVE PRN-RUN-ID TO WS-MAX-RUN-ID
036700     END-IF.
036800     PERFORM 211-READ-AUDIT-RECORD THRU 211-EXIT.
036900*
037000 212-EXIT.
037100     EXIT.
037200*
037300 220-APPEND-AUDIT-RECORD.
037400*
037500     COMPUTE WS-NEW-RUN-ID = WS-MAX-RUN-ID + 1.
037600     MOVE WS-NEW-RUN-ID TO WS-RUN-ID-WORK.
037700     DISPLAY 'RUNSTOR - NEW RUN ID ASSIGNED: ' WS-RUN-ID-EDITED.
037800*
037900     OPEN EXTEND RUN-AUD-FILE.
038000     MOVE SPACES TO PIPELINE-RUN-RECORD.
038100     MOVE WS-NEW-RUN-ID TO PRN-RUN-ID.
038200     MOVE WS-RUN-TIMESTAMP TO PRN-RUN-TIMESTAMP.
038300     MOVE LK-RUN-STATUS TO PRN-RUN-STATUS.
038400     MOVE LK-MARKET-RECORDS TO PRN-MARKET-RECORDS.
038500     MOVE LK-NEWS-RECORDS TO PRN-NEWS-RECORDS.
038600     MOVE LK-ERROR-MESSAGE TO PRN-ERROR-MESSAGE.
038700     WRITE PIPELINE-RUN-RECORD.
038800     CLOSE RUN-AUD-FILE.
038900*
039000     ADD 1 TO WS-AUDIT-COUNT.
039100     MOVE WS-NEW-RUN-ID TO LK-RUN-ID-ASSIGNED.
039200     MOVE WS-AUDIT-COUNT TO LK-RUN-AUDIT-COUNT.
039300*
039400 220-EXIT.
039500     EXIT.
039600*
039700 800-BUILD-RUN-TIMESTAMP.
039800*
039900     ACCEPT WS-RUN-DATE-RAW FROM DATE.
040000     ACCEPT WS-RUN-TIME-RAW FROM TIME.
040100*
040200     IF WS-RUN-YY < 50
040300         MOVE 20 TO WS-RUN-CENTURY
040400     ELSE
040500         MOVE 19 TO WS-RUN-CENTURY
040600     END-IF.
040700     COMPUTE WS-RUN-FULL-YEAR = (WS-RUN-CENTURY * 100) +
040800         WS-RUN-YY.
040900*
041000     MOVE WS-RUN-FULL-YEAR  TO WST-YYYY.
041100     MOVE '-'               TO WST-DASH1.
041200     MOVE WS-RUN-MM         TO WST-MM.
041300     MOVE '-'               TO WST-DASH2.
041400     MOVE WS-RUN-DD         TO WST-DD.
041500     MOVE SPACE             TO WST-SPACE.
041600     MOVE WS-RUN-HH         TO WST-HH.
041700     MOVE ':'               TO WST-COLON1.
041800     MOVE WS-RUN-MIN        TO WST-MI.
041900     MOVE ':'               TO WST-COLON2.
042000     MOVE WS-RUN-SS         TO WST-SS.
042100*
042200 800-EXIT.
042300     EXIT.
042400*
042500 END PROGRAM RUNSTOR.
