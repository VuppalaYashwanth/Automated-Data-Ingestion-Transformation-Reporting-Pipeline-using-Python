000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID. NWSSUM                                            *
000400*                                                                *
000500* NEWS-SUMMARY - READS THE CLEANED NEWS EXTRACT SEQUENTIALLY,   *
000600* CAPTURES THE FIRST 5 HEADLINES IN FILE ORDER, AND MAINTAINS    *
000700* A SOURCE-NAME DISTRIBUTION TABLE AND AN AUTHOR-DISTINCT TABLE *
000800* FOR THE NIGHTLY NEWS STATISTICS RETURNED TO PIPEMAIN.          *
000900*                                                                *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200******************************************************************
001300 PROGRAM-ID.     NWSSUM.
001400 AUTHOR.         SANDEEP R PRAJAPATI.
001500 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES.
001600 DATE-WRITTEN.   04/30/1992.
001700 DATE-COMPILED.  04/30/1992.
001800 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE
001900                 ONLY.
002000******************************************************************
002100* C H A N G E   L O G                                           *
002200*------------------------------------------------------------------
002300* 04/30/1992  SRP  TKT#1140  INITIAL VERSION - SEQUENTIAL COPY OF
002400*                            THE CUSTOMER KEYED FILE TO A FLAT
002500*                            WORKING FILE (CUSKS080/CUSKS081
002600*                            LINEAGE).
002700* 05/15/1996  SRI  TKT#1422  ERROR-HANDLING LADDER (Y0001) TIED TO
002800*                            EVERY OPEN/READ/WRITE/CLOSE.
002900* 11/24/1998  SRI  TKT#1701  Y2K REMEDIATION - NO DATE FIELDS IN
003000*                            THIS PROGRAM, REVIEWED AND CLOSED
003100*                            WITH NO CHANGE REQUIRED.
003200* 2026-03-22  RPR  TKT#4490  REPURPOSED AS THE NIGHTLY NEWS-DATA
003300*                            SUMMARY.  CUSKS080/CUSKS081 REPLACED
003400*                            WITH THE CLEANED NEWS EXTRACT (NWSCLX)
003500*                            AS THE ONLY FILE.
003600* 2026-04-05  RPR  TKT#4491  ADDED THE SOURCE-NAME DISTRIBUTION
003700*                            TABLE (F0001) AND THE DISTINCT-AUTHOR
003800*                            TABLE (G0001), BOTH LINEAR-SEARCH-AND-
003900*                            INSERT AGAINST AN OCCURS TABLE.
004000* 2026-04-12  RPR  TKT#4492  ADDED FIRST-5-HEADLINE CAPTURE AND
004100*                            NON-BLANK-AUTHOR COUNT TO E0001-PROCESS.
004200* 2026-04-19  RPR  TKT#4493  RETURNS LK-NEWS-SUMMARY GROUP TO
004300*                            PIPEMAIN INSTEAD OF WRITING A FLAT
004400*                            OUTPUT FILE - CALLED AS A SUBPROGRAM.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700******************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.    IBM-4341.
005000 OBJECT-COMPUTER.    IBM-4341.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300******************************************************************
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT NWS-CLX-FILE ASSIGN TO NWSCLX
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS NWSCLX-STATUS.
005900******************************************************************
006000 DATA DIVISION.
006100******************************************************************
006200 FILE SECTION.
006300 FD  NWS-CLX-FILE
006400     RECORDING MODE IS F.
006500     COPY NWSAREC.
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900 01  NWSCLX-STATUS              PIC X(02)  VALUE SPACES.
007000*
007100 01  WS-NWS-FILE.
007200     05  WS-NWS-FILE-EOF        PIC X(01)  VALUE 'N'.
007300         88  WS-NWS-EOF                     VALUE 'Y'.
007400*
007500 01  WS-ERR-MSG                 PIC X(40).
007600 01  WS-ERR-CDE                 PIC X(02).
007700 01  WS-ERR-PROC                PIC X(20).
007800*
007900 77  WS-ARTICLE-COUNT           PIC 9(06)  COMP.
008000 77  WS-AUTHOR-COUNT            PIC 9(06)  COMP.
008100 77  WS-SOURCE-SUB              PIC 9(04)  COMP.
008200 77  WS-AUTHOR-SUB              PIC 9(04)  COMP.
008300 77  WS-HEADLINE-SUB            PIC 9(04)  COMP.
008400*
008500 01  WS-SOURCE-TABLE.
008600     05  WS-SOURCE-ROW OCCURS 50 TIMES.
008700         10  WS-SOURCE-NAME     PIC X(30).
008800         10  WS-SOURCE-COUNT    PIC 9(06)  COMP.
008900 01  WS-SOURCE-ROWS-USED        PIC 9(04)  COMP VALUE ZERO.
009000*
009100 01  WS-AUTHOR-TABLE            VALUE SPACES.
009200     05  WS-AUTHOR-ROW OCCURS 500 TIMES
009300                       PIC X(30).
009400 01  WS-AUTHOR-ROWS-USED        PIC 9(04)  COMP VALUE ZERO.
009500*
009600 01  WS-AUTHOR-TABLE-BLOCK REDEFINES WS-AUTHOR-TABLE
009700                             PIC X(15000).
009800*
009900 01  WS-MATCH-SWITCH            PIC X(01)  VALUE 'N'.
010000     88  WS-ROW-MATCHED                    VALUE 'Y'.
010100*
010200 01  WS-ARTICLE-COUNT-WORK      PIC 9(06)  VALUE ZERO.
010300 01  WS-ARTICLE-COUNT-EDITED REDEFINES WS-ARTICLE-COUNT-WORK
010400                             PIC ZZZZZ9.
010500*
010600 LINKAGE SECTION.
010700*
010800 01  LK-NEWS-SUMMARY.
010900     05  LK-NWS-ARTICLE-COUNT    PIC 9(06)  COMP.
011000     05  LK-NWS-UNIQUE-SOURCES   PIC 9(06)  COMP.
011100     05  LK-NWS-UNIQUE-AUTHORS   PIC 9(06)  COMP.
011200     05  LK-NWS-AUTHORED-COUNT   PIC 9(06)  COMP.
011300     05  LK-NWS-SOURCE-TABLE.
011400         10  LK-NWS-SOURCE-ROW OCCURS 50 TIMES.
011500             15  LK-SOURCE-NAME  PIC X(30).
011600             15  LK-SOURCE-COUNT PIC 9(06).
011700     05  LK-NWS-HEADLINE-TABLE.
011800         10  LK-NWS-HEADLINE OCCURS 5 TIMES
011900                             PIC X(80).
011950     05  LK-NWS-HEADLINE-FLAT REDEFINES LK-NWS-HEADLINE-TABLE
011960                             PIC X(400).
012000*
012100 PROCEDURE DIVISION USING LK-NEWS-SUMMARY.
012200*
012300 A0001-MAIN.
012400*
012500     MOVE ZERO TO WS-ARTICLE-COUNT WS-AUTHOR-COUNT.
012600     MOVE ZERO TO WS-SOURCE-ROWS-USED WS-AUTHOR-ROWS-USED.
012700     MOVE SPACES TO LK-NWS-HEADLINE-TABLE.
012800*
012900     PERFORM B0001-OPEN-FILES   THRU B0001-EX.
013000*
013100     IF NWSCLX-STATUS = '00'
013200         PERFORM D0001-READ-FILES   THRU D0001-EX
013300         PERFORM E0001-PROCESS      THRU E0001-EX
013400             UNTIL WS-NWS-EOF
013500     END-IF.
013600*
013700     MOVE WS-ARTICLE-COUNT TO WS-ARTICLE-COUNT-WORK.
013800     DISPLAY 'NWSSUM - ARTICLES SUMMARISED: '
013900         WS-ARTICLE-COUNT-EDITED.
014000*
014100     PERFORM H0001-SET-LINKAGE-RESULTS THRU H0001-EX.
014200*
014300     PERFORM Z0001-CLOSE-FILES  THRU Z0001-EX.
014400*
014500     EXIT PROGRAM.
014600*
014700 A0001-MAIN-EX.
014800     EXIT.
014900*----------------------------------------------------------------*
015000 B0001-OPEN-FILES.
015100*----------------------------------------------------------------*
015200*
015300     OPEN INPUT NWS-CLX-FILE.
015400*
015500     IF NWSCLX-STATUS NOT EQUAL '00' AND NWSCLX-STATUS NOT
015600             EQUAL '05'
015700         MOVE 'Error opening file NWSCLX' TO WS-ERR-MSG
015800         MOVE NWSCLX-STATUS              TO WS-ERR-CDE
015900         MOVE 'B0001-OPEN-FILES'         TO WS-ERR-PROC
016000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
016100     END-IF.
016200*
016300 B0001-EX.
016400     EXIT.
016500*----------------------------------------------------------------*
016600 D0001-READ-FILES.
016700*----------------------------------------------------------------*
016800*
016900     READ NWS-CLX-FILE
017000         AT END
017100             SET WS-NWS-EOF TO TRUE
017200     END-READ.
017300*
017400 D0001-EX.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 E0001-PROCESS.
017800*----------------------------------------------------------------*
017900*
018000     ADD 1 TO WS-ARTICLE-COUNT.
018100*
018200     IF WS-ARTICLE-COUNT <= 5
018300         MOVE NWA-NEWS-TITLE
018400             TO LK-NWS-HEADLINE(WS-ARTICLE-COUNT)
018500     END-IF.
018600*
018700     IF NWA-NEWS-AUTHOR NOT = SPACES
018800         ADD 1 TO WS-AUTHOR-COUNT
018900     END-IF.
019000*
019100     PERFORM F0001-UPDATE-SOURCE-TABLE THRU F0001-EX.
019200     PERFORM G0001-UPDATE-AUTHOR-TABLE THRU G0001-EX.
019300*
019400     PERFORM D0001-READ-FILES   THRU D0001-EX.
019500*
019600 E0001-EX.
019700     EXIT.
019800*----------------------------------------------------------------*
019900 F0001-UPDATE-SOURCE-TABLE.
020000*----------------------------------------------------------------*
020100*
020200     MOVE 'N' TO WS-MATCH-SWITCH.
020300     MOVE ZERO TO WS-SOURCE-SUB.
020400     PERFORM F0010-SEARCH-ONE-SOURCE THRU F0010-EX
020500         VARYING WS-SOURCE-SUB FROM 1 BY 1
020600             UNTIL WS-SOURCE-SUB > WS-SOURCE-ROWS-USED
020700             OR WS-ROW-MATCHED.
020800*
020900     IF NOT WS-ROW-MATCHED
021000         IF WS-SOURCE-ROWS-USED < 50
021100             ADD 1 TO WS-SOURCE-ROWS-USED
021200             MOVE NWA-SOURCE-NAME
021300                 TO WS-SOURCE-NAME(WS-SOURCE-ROWS-USED)
021400             MOVE 1 TO WS-SOURCE-COUNT(WS-SOURCE-ROWS-USED)
021500         END-IF
021600     END-IF.
021700*
021800 F0001-EX.
021900     EXIT.
022000*
022100 F0010-SEARCH-ONE-SOURCE.
022200*
022300     IF WS-SOURCE-NAME(WS-SOURCE-SUB) = NWA-SOURCE-NAME
022400         ADD 1 TO WS-SOURCE-COUNT(WS-SOURCE-SUB)
022500         SET WS-ROW-MATCHED TO TRUE
022600     END-IF.
022700*
022800 F0010-EX.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 G0001-UPDATE-AUTHOR-TABLE.
023200*----------------------------------------------------------------*
023300*
023400     MOVE 'N' TO WS-MATCH-SWITCH.
023500     MOVE ZERO TO WS-AUTHOR-SUB.
023600     PERFORM G0010-SEARCH-ONE-AUTHOR THRU G0010-EX
023700         VARYING WS-AUTHOR-SUB FROM 1 BY 1
023800             UNTIL WS-AUTHOR-SUB > WS-AUTHOR-ROWS-USED
023900             OR WS-ROW-MATCHED.
024000*
024100     IF NOT WS-ROW-MATCHED
024200         IF WS-AUTHOR-ROWS-USED < 500
024300             ADD 1 TO WS-AUTHOR-ROWS-USED
024400             MOVE NWA-NEWS-AUTHOR
024500                 TO WS-AUTHOR-ROW(WS-AUTHOR-ROWS-USED)
024600         END-IF
024700     END-IF.
024800*
024900 G0001-EX.
025000     EXIT.
025100*
025200 G0010-SEARCH-ONE-AUTHOR.
025300*
025400     IF WS-AUTHOR-ROW(WS-AUTHOR-SUB) = NWA-NEWS-AUTHOR
025500         SET WS-ROW-MATCHED TO TRUE
025600     END-IF.
025700*
025800 G0010-EX.
025900     EXIT.
026000*----------------------------------------------------------------*
026100 H0001-SET-LINKAGE-RESULTS.
026200*----------------------------------------------------------------*
026300*
026400     MOVE WS-ARTICLE-COUNT       TO LK-NWS-ARTICLE-COUNT.
026500     MOVE WS-SOURCE-ROWS-USED    TO LK-NWS-UNIQUE-SOURCES.
026600     MOVE WS-AUTHOR-ROWS-USED    TO LK-NWS-UNIQUE-AUTHORS.
026700     MOVE WS-AUTHOR-COUNT        TO LK-NWS-AUTHORED-COUNT.
026800*
026900     PERFORM H0010-COPY-ONE-SOURCE-ROW THRU H0010-EX
027000         VARYING WS-SOURCE-SUB FROM 1 BY 1
027100             UNTIL WS-SOURCE-SUB > WS-SOURCE-ROWS-USED.
027200*
027300 H0001-EX.
027400     EXIT.
027500*
027600 H0010-COPY-ONE-SOURCE-ROW.
027700*
027800     MOVE WS-SOURCE-NAME(WS-SOURCE-SUB)
027900         TO LK-SOURCE-NAME(WS-SOURCE-SUB).
028000     MOVE WS-SOURCE-COUNT(WS-SOURCE-SUB)
028100         TO LK-SOURCE-COUNT(WS-SOURCE-SUB).
028200*
028300 H0010-EX.
028400     EXIT.
028500*----------------------------------------------------------------*
028600 Y0001-ERR-HANDLING.
028700*----------------------------------------------------------------*
028800*
028900     DISPLAY '********************************'.
029000     DISPLAY '  NWSSUM - ERROR HANDLING REPORT '.
029100     DISPLAY '********************************'.
029200     DISPLAY '  ' WS-ERR-MSG.
029300     DISPLAY '  ' WS-ERR-CDE.
029400     DISPLAY '  ' WS-ERR-PROC.
029500     DISPLAY '********************************'.
029600*
029700     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
029800     EXIT PROGRAM.
029900*
030000 Y0001-EXIT.
030100     EXIT.
030200*----------------------------------------------------------------*
030300 Z0001-CLOSE-FILES.
030400*----------------------------------------------------------------*
030500*
030600     CLOSE NWS-CLX-FILE.
030700*
030800 Z0001-EX.
030900     EXIT.
031000*
031100 END PROGRAM NWSSUM.
