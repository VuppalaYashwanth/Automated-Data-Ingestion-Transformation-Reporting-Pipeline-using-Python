000100******************************************************************
000200* NWSRREC - RAW NEWS ARTICLE FEED RECORD (419 BYTES)             *
000300* USED BY:  NWSCLN (INPUT ONLY - FEED HAS NOT BEEN STAMPED YET)  *
000400*------------------------------------------------------------------
000500* NOTE - THE SEVEN FEED FIELDS BELOW CONSUME THE FULL 419 BYTE   *
000600* RECORD CONTRACTED BY THE VENDOR FEED LAYOUT.  THERE IS NO ROOM *
000700* LEFT FOR A TRAILING FILLER WITHOUT OVERRUNNING THE FEED WIDTH. *
000800*------------------------------------------------------------------
000900* 2026-01-09  RPR  TKT#4415  INITIAL LAYOUT FOR NEWS WIRE FEED     CH0001
001000* 2026-04-11  RPR  TKT#4499  WIDENED NEWS-CONTENT TO X(120)        CH0002
001100******************************************************************
001200 01  NWS-RAW-RECORD.
001300     05  NWR-NEWS-TITLE              PIC X(80).
001400     05  NWR-NEWS-DESCRIPTION        PIC X(120).
001500     05  NWR-NEWS-AUTHOR             PIC X(30).
001600     05  NWR-NEWS-CONTENT            PIC X(120).
001700     05  NWR-SOURCE-ID               PIC X(20).
001800     05  NWR-SOURCE-NAME             PIC X(30).
001900     05  NWR-PUBLISHED-AT            PIC X(19).
