000100******************************************************************
000200* MKTRREC - RAW MARKET QUOTE FEED RECORD (150 BYTES)             *
000300* USED BY:  MKTCLN (INPUT ONLY - FEED HAS NOT BEEN STAMPED YET)  *
000400*------------------------------------------------------------------
000500* 2026-01-06  RPR  TKT#4410  INITIAL LAYOUT FOR CRYPTO QUOTE FEED  CH0001
000600* 2026-03-19  RPR  TKT#4487  WIDENED MARKET-CAP/VOLUME TO S9(15)   CH0002
000700******************************************************************
000800 01  MKT-RAW-RECORD.
000900     05  MKR-ASSET-ID                PIC X(20).
001000     05  MKR-ASSET-SYMBOL            PIC X(08).
001100     05  MKR-ASSET-NAME              PIC X(20).
001200     05  MKR-CURRENT-PRICE           PIC S9(9)V9(4)
001300                                     SIGN IS TRAILING SEPARATE.
001400     05  MKR-MARKET-CAP              PIC S9(15)V9(02)
001500                                     SIGN IS TRAILING SEPARATE.
001600     05  MKR-TOTAL-VOLUME            PIC S9(15)V9(02)
001700                                     SIGN IS TRAILING SEPARATE.
001800     05  MKR-PRICE-CHANGE-24H        PIC S9(9)V9(4)
001900                                     SIGN IS TRAILING SEPARATE.
002000     05  MKR-PRICE-CHANGE-PCT-24H    PIC S9(3)V9(4)
002100                                     SIGN IS TRAILING SEPARATE.
002200     05  MKR-HIGH-24H                PIC S9(9)V9(4)
002300                                     SIGN IS TRAILING SEPARATE.
002400     05  MKR-LOW-24H                 PIC S9(9)V9(4)
002500                                     SIGN IS TRAILING SEPARATE.
002600     05  FILLER                      PIC X(02).
