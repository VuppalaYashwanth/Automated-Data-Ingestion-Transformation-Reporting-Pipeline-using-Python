000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID. PIPEMAIN                                          *
000400*                                                                *
000500* ORIGINALLY WRITTEN TO DYNAMICALLY ALLOCATE OVERNIGHT JCL DD    *
000600* NAMES FOR THE BATCH SUITE; REWORKED 2026 INTO THE JOB-STEP     *
000700* DRIVER FOR THE NIGHTLY MARKET & NEWS DATA PIPELINE.  THIS IS   *
000800* THE ONE PROGRAM IN THE SUITE RUN DIRECTLY BY THE SCHEDULER -   *
000900* EVERY OTHER MODULE IS CALLED FROM HERE.                        *
001000*                                                                *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID.     PIPEMAIN.
001500 AUTHOR.         SANDEEP R PRAJAPATI.
001600 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES.
001700 DATE-WRITTEN.   08/18/1994.
001800 DATE-COMPILED.  08/18/1994.
001900 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE
002000                 ONLY.
002100*
002200******************************************************************
002300* C H A N G E   L O G                                           *
002400*------------------------------------------------------------------
002500* 08/18/1994  SRP  TKT#1212  INITIAL VERSION - DYNAMIC DD-NAME
002600*                            ALLOCATION FOR THE OVERNIGHT SUITE
002700*                            (CALC1002/CALC1003/CALC1004 CHAIN).
002800* 05/02/1996  SRP  TKT#1390  ADDED RETURN-CODE CHECK AFTER EACH
002900*                            PUTENV CALL.
003000* 11/03/1998  SRI  TKT#1700  Y2K REMEDIATION - NO DATE FIELDS IN
003100*                            THIS PROGRAM, REVIEWED AND CLOSED
003200*                            WITH NO CHANGE REQUIRED.
003300* 2026-01-06  RPR  TKT#4409  REPURPOSED AS THE JOB-STEP DRIVER FOR
003400*                            THE CRYPTO MARKET & NEWS PIPELINE.
003500*                            DROPPED THE DD-ALLOCATION LOGIC - DD
003600*                            NAMES ARE NOW FIXED IN THE JCL.
003700* 2026-01-25  RPR  TKT#4433  ADDED CALL CHAIN TO MKTCLN/NWSCLN/
003800*                            RUNSTOR FOR THE CLEAN-AND-STORE LEG.
003900* 2026-04-11  RPR  TKT#4495  MARKET INPUT ABSENT/EMPTY NOW FAILS
004000*                            THE RUN; NEWS INPUT ABSENT/EMPTY NO
004100*                            LONGER FAILS THE RUN (MARKET-ONLY).
004200* 2026-05-20  RPR  TKT#4518  ADDED CALL CHAIN TO MKTSUM/NWSSUM/
004300*                            DLYRPT FOR THE SUMMARY-AND-REPORT LEG.
004400* 2026-06-28  RPR  TKT#4525  AUDIT RECORD NOW LOGGED ON EVERY RUN,
004500*                            INCLUDING FAILED RUNS, VIA RUNSTOR
004600*                            FUNCTION AUDIT.  EXECUTION SUMMARY
004700*                            DISPLAY ADDED FOR THE OPERATOR LOG.
004750* 2026-07-29  RPR  TKT#4534  000-PIPEMAIN-MAIN WAS SKIPPING NEWS-
004760*                            CLEAN/STORE-APPEND/BOTH SUMMARIES/THE
004770*                            REPORT WHENEVER THE MARKET FEED WAS
004780*                            ABSENT, SO A MARKET-DOWN NIGHT DROPPED
004790*                            A GOOD NEWS FEED TOO.  THOSE STEPS NOW
004795*                            RUN UNCONDITIONALLY - ONLY THE RUN-
004796*                            STATUS FLAG DEPENDS ON MARKET INPUT.
004797* 2026-08-10  RPR  TKT#4541  MKTCLN NOW RETURNS A SEPARATE 'EMPTY'
004798*                            STATUS (FILE OPENED OK, ZERO RECORDS);
004799*                            TKT#4495 PROMISED THIS - NOW DONE.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.    IBM-4341.
005300 OBJECT-COMPUTER.    IBM-4341.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 DATA DIVISION.
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100******************************************************************
006200* RUN-LEVEL CONTROL FIELDS                                       *
006300******************************************************************
006400 01  WS-RUN-CONTROL.
006500     05  WS-RUN-STATUS           PIC X(08).
006600         88  WS-RUN-SUCCESS          VALUE 'SUCCESS '.
006700         88  WS-RUN-FAILED           VALUE 'FAILED  '.
006800     05  WS-RUN-ERROR-MESSAGE    PIC X(60).
006900*
007000 01  SYSTEM-DATE-AND-TIME.
007100     05  CURRENT-DATE.
007200         10  CURRENT-YY          PIC 9(02).
007300         10  CURRENT-MM          PIC 9(02).
007400         10  CURRENT-DD          PIC 9(02).
007500     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE
007600                             PIC 9(06).
007700     05  CURRENT-TIME.
007800         10  CURRENT-HH          PIC 9(02).
007900         10  CURRENT-MI          PIC 9(02).
008000         10  CURRENT-SS          PIC 9(02).
008100         10  CURRENT-HS          PIC 9(02).
008200*
008300 01  WS-RUN-CENTURY              PIC 9(02)   COMP.
008400 01  WS-RUN-FULL-YEAR            PIC 9(04)   COMP.
008500*
008600 01  WS-RUN-TIMESTAMP            PIC X(19)   VALUE SPACES.
008700 01  WS-RUN-TIMESTAMP-PIECES REDEFINES WS-RUN-TIMESTAMP.
008800     05  WRT-YYYY                PIC 9(04).
008900     05  WRT-DASH1               PIC X(01).
009000     05  WRT-MM                  PIC 9(02).
009100     05  WRT-DASH2               PIC X(01).
009200     05  WRT-DD                  PIC 9(02).
009300     05  WRT-SPACE               PIC X(01).
009400     05  WRT-HH                  PIC 9(02).
009500     05  WRT-COLON1              PIC X(01).
009600     05  WRT-MI                  PIC 9(02).
009700     05  WRT-COLON2              PIC X(01).
009800     05  WRT-SS                  PIC 9(02).
009900*
010000******************************************************************
010100* TRACE-DISPLAY WORK FIELDS                                      *
010200******************************************************************
010300 01  WS-TRACE-MKT-COUNT-WORK     PIC 9(06)   VALUE ZERO.
010400 01  WS-TRACE-MKT-COUNT-EDITED REDEFINES WS-TRACE-MKT-COUNT-WORK
010500                             PIC ZZZZZ9.
010600 01  WS-TRACE-NWS-COUNT-WORK     PIC 9(06)   VALUE ZERO.
010700 01  WS-TRACE-NWS-COUNT-EDITED REDEFINES WS-TRACE-NWS-COUNT-WORK
010800                             PIC ZZZZZ9.
010900*
011000******************************************************************
011100* LINKAGE AREA PASSED TO MKTCLN (MARKET-CLEAN)                   *
011200******************************************************************
011300 01  WS-MKTCLN-LINKAGE.
011400     05  WS-MKTCLN-RECORDS-READ      PIC 9(06)  COMP.
011500     05  WS-MKTCLN-RECORDS-ACCEPTED  PIC 9(06)  COMP.
011600     05  WS-MKTCLN-RECORDS-REJECTED  PIC 9(06)  COMP.
011700     05  WS-MKTCLN-INPUT-STATUS      PIC X(08).
011750         88  WS-MKTCLN-INPUT-PRESENT     VALUE 'PRESENT '.
011800         88  WS-MKTCLN-INPUT-ABSENT      VALUE 'ABSENT  '.
011850         88  WS-MKTCLN-INPUT-EMPTY       VALUE 'EMPTY   '.
012000*
012100******************************************************************
012200* LINKAGE AREA PASSED TO NWSCLN (NEWS-CLEAN)                     *
012300******************************************************************
012400 01  WS-NWSCLN-LINKAGE.
012500     05  WS-NWSCLN-RECORDS-READ      PIC 9(06)  COMP.
012600     05  WS-NWSCLN-RECORDS-ACCEPTED  PIC 9(06)  COMP.
012700     05  WS-NWSCLN-RECORDS-REJECTED  PIC 9(06)  COMP.
012800     05  WS-NWSCLN-INPUT-STATUS      PIC X(08).
012900         88  WS-NWSCLN-INPUT-PRESENT     VALUE 'PRESENT '.
013000         88  WS-NWSCLN-INPUT-ABSENT      VALUE 'ABSENT  '.
013100*
013200******************************************************************
013300* LINKAGE AREA PASSED TO RUNSTOR (MASTER-FILE-STORE)             *
013400******************************************************************
013500 01  WS-RUNSTOR-LINKAGE.
013600     05  WS-RUNSTOR-FUNCTION         PIC X(08).
013700     05  WS-RUNSTOR-RUN-STATUS       PIC X(08).
013800     05  WS-RUNSTOR-MARKET-RECORDS   PIC 9(06)  COMP.
013900     05  WS-RUNSTOR-NEWS-RECORDS     PIC 9(06)  COMP.
014000     05  WS-RUNSTOR-ERROR-MESSAGE    PIC X(60).
014100     05  WS-RUNSTOR-MARKET-MST-CNT   PIC 9(06)  COMP.
014200     05  WS-RUNSTOR-NEWS-MST-CNT     PIC 9(06)  COMP.
014300     05  WS-RUNSTOR-AUDIT-COUNT      PIC 9(06)  COMP.
014400     05  WS-RUNSTOR-RUN-ID-ASSIGNED  PIC 9(06)  COMP.
014500*
014600******************************************************************
014700* LINKAGE AREA PASSED TO MKTSUM (MARKET-SUMMARY)                 *
014800******************************************************************
014900 01  WS-MARKET-SUMMARY.
015000     05  WS-MKT-RECORD-COUNT     PIC 9(06)    COMP.
015100     05  WS-MKT-PRICE-AVERAGE    PIC S9(09)V99.
015200     05  WS-MKT-PRICE-MEDIAN     PIC S9(09)V99.
015300     05  WS-MKT-PRICE-MIN        PIC S9(09)V99.
015400     05  WS-MKT-PRICE-MAX        PIC S9(09)V99.
015500     05  WS-MKT-PRICE-STD-DEV    PIC S9(09)V99.
015600     05  WS-MKT-CAP-TOTAL        PIC S9(18)V99.
015700     05  WS-MKT-CAP-AVERAGE      PIC S9(15)V99.
015800     05  WS-MKT-CAP-TOP-COIN     PIC S9(15)V99.
015900     05  WS-MKT-AVG-PCT-CHANGE   PIC S9(03)V99.
016000     05  WS-MKT-GAINERS          PIC 9(06)    COMP.
016100     05  WS-MKT-LOSERS           PIC 9(06)    COMP.
016200     05  WS-MKT-TOP5-TABLE.
016300         10  WS-MKT-TOP5-ROW OCCURS 5 TIMES.
016400             15  WS-TOP5-NAME    PIC X(20).
016500             15  WS-TOP5-PRICE   PIC S9(09)V99.
016600             15  WS-TOP5-CAP     PIC S9(15)V99.
016700*
016800******************************************************************
016900* LINKAGE AREA PASSED TO NWSSUM (NEWS-SUMMARY)                   *
017000******************************************************************
017100 01  WS-NEWS-SUMMARY.
017200     05  WS-NWS-ARTICLE-COUNT    PIC 9(06)  COMP.
017300     05  WS-NWS-UNIQUE-SOURCES   PIC 9(06)  COMP.
017400     05  WS-NWS-UNIQUE-AUTHORS   PIC 9(06)  COMP.
017500     05  WS-NWS-AUTHORED-COUNT   PIC 9(06)  COMP.
017600     05  WS-NWS-SOURCE-TABLE.
017700         10  WS-NWS-SOURCE-ROW OCCURS 50 TIMES.
017800             15  WS-SOURCE-NAME  PIC X(30).
017900             15  WS-SOURCE-COUNT PIC 9(06).
018000     05  WS-NWS-HEADLINE-TABLE.
018100         10  WS-NWS-HEADLINE OCCURS 5 TIMES
018200                             PIC X(80).
018300*
018400******************************************************************
018500* LINKAGE AREA PASSED TO DLYRPT (REPORT)                         *
018600******************************************************************
018700 01  WS-DLYRPT-LINKAGE.
018800     05  WS-DLYRPT-RUN-TIMESTAMP     PIC X(19).
018900     05  WS-DLYRPT-COMPLETION-CODE   PIC X(08).
019000     05  WS-DLYRPT-MARKET-SUMMARY.
019100         10  DR-MKT-RECORD-COUNT     PIC 9(06)  COMP.
019200         10  DR-MKT-PRICE-AVERAGE    PIC S9(09)V99.
019300         10  DR-MKT-PRICE-MEDIAN     PIC S9(09)V99.
019400         10  DR-MKT-PRICE-MIN        PIC S9(09)V99.
019500         10  DR-MKT-PRICE-MAX        PIC S9(09)V99.
019600         10  DR-MKT-PRICE-STD-DEV    PIC S9(09)V99.
019700         10  DR-MKT-CAP-TOTAL        PIC S9(18)V99.
019800         10  DR-MKT-CAP-AVERAGE      PIC S9(15)V99.
019900         10  DR-MKT-CAP-TOP-COIN     PIC S9(15)V99.
020000         10  DR-MKT-AVG-PCT-CHANGE   PIC S9(03)V99.
020100         10  DR-MKT-GAINERS          PIC 9(06)    COMP.
020200         10  DR-MKT-LOSERS           PIC 9(06)    COMP.
020300         10  DR-MKT-TOP5-TABLE.
020400             15  DR-MKT-TOP5-ROW OCCURS 5 TIMES.
020500                 20  DR-TOP5-NAME    PIC X(20).
020600                 20  DR-TOP5-PRICE   PIC S9(09)V99.
020700                 20  DR-TOP5-CAP     PIC S9(15)V99.
020800     05  WS-DLYRPT-NEWS-SUMMARY.
020900         10  DR-NWS-ARTICLE-COUNT    PIC 9(06)  COMP.
021000         10  DR-NWS-UNIQUE-SOURCES   PIC 9(06)  COMP.
021100         10  DR-NWS-UNIQUE-AUTHORS   PIC 9(06)  COMP.
021200         10  DR-NWS-AUTHORED-COUNT   PIC 9(06)  COMP.
021300         10  DR-NWS-SOURCE-TABLE.
021400             15  DR-NWS-SOURCE-ROW OCCURS 50 TIMES.
021500                 20  DR-SOURCE-NAME  PIC X(30).
021600                 20  DR-SOURCE-COUNT PIC 9(06).
021700         10  DR-NWS-HEADLINE-TABLE.
021800             15  DR-NWS-HEADLINE OCCURS 5 TIMES
021900                             PIC X(80).
022000*
022100 PROCEDURE DIVISION.
022200*
022300 000-PIPEMAIN-MAIN.
022400*
022500     PERFORM 800-BUILD-RUN-TIMESTAMP THRU 800-EXIT.
022600     PERFORM 050-INITIALIZE-LINKAGE-AREAS THRU 050-EXIT.
022700*
022800     PERFORM 100-RUN-MARKET-CLEAN THRU 100-EXIT.
022900*
023000     IF WS-MKTCLN-INPUT-ABSENT OR WS-MKTCLN-INPUT-EMPTY
023100         SET WS-RUN-FAILED TO TRUE
023200         MOVE 'MARKET INPUT FILE ABSENT OR EMPTY - RUN FAILED.'
023300                 TO WS-RUN-ERROR-MESSAGE
023400     ELSE
023410         SET WS-RUN-SUCCESS TO TRUE
023420     END-IF.
023430*
023440     PERFORM 200-RUN-NEWS-CLEAN THRU 200-EXIT.
023450     PERFORM 300-RUN-STORE-APPEND THRU 300-EXIT.
023460     PERFORM 400-RUN-MARKET-SUMMARY THRU 400-EXIT.
023470     PERFORM 500-RUN-NEWS-SUMMARY THRU 500-EXIT.
023480     PERFORM 600-RUN-DAILY-REPORT THRU 600-EXIT.
024200*
024300     PERFORM 700-RUN-STORE-AUDIT THRU 700-EXIT.
024400     PERFORM 900-DISPLAY-EXECUTION-SUMMARY THRU 900-EXIT.
024500*
024600     STOP RUN.
024700*
024800 050-INITIALIZE-LINKAGE-AREAS.
024900*
025000     MOVE ZERO TO WS-MKTCLN-RECORDS-READ
025100         WS-MKTCLN-RECORDS-ACCEPTED WS-MKTCLN-RECORDS-REJECTED.
025200     MOVE SPACES TO WS-MKTCLN-INPUT-STATUS.
025300     MOVE ZERO TO WS-NWSCLN-RECORDS-READ
025400         WS-NWSCLN-RECORDS-ACCEPTED WS-NWSCLN-RECORDS-REJECTED.
025500     MOVE SPACES TO WS-NWSCLN-INPUT-STATUS.
025600     MOVE ZERO TO WS-RUNSTOR-MARKET-RECORDS WS-RUNSTOR-NEWS-RECORDS
025700         WS-RUNSTOR-MARKET-MST-CNT WS-RUNSTOR-NEWS-MST-CNT
025800         WS-RUNSTOR-AUDIT-COUNT WS-RUNSTOR-RUN-ID-ASSIGNED.
025900     MOVE SPACES TO WS-RUNSTOR-ERROR-MESSAGE WS-RUN-ERROR-MESSAGE.
026000     MOVE SPACES TO WS-MKT-TOP5-TABLE WS-NWS-SOURCE-TABLE
026100         WS-NWS-HEADLINE-TABLE.
026200     MOVE ZERO TO WS-MKT-RECORD-COUNT WS-NWS-ARTICLE-COUNT.
026300 050-EXIT.
026400     EXIT.
026500*
026600 100-RUN-MARKET-CLEAN.
026700*
026800     CALL 'MKTCLN' USING WS-MKTCLN-LINKAGE.
026900     MOVE WS-MKTCLN-RECORDS-ACCEPTED TO WS-TRACE-MKT-COUNT-WORK.
027000     DISPLAY 'PIPEMAIN - MARKET-CLEAN ACCEPTED '
027100             WS-TRACE-MKT-COUNT-EDITED ' RECORDS.'.
027200 100-EXIT.
027300     EXIT.
027400*
027500 200-RUN-NEWS-CLEAN.
027600*
027700     CALL 'NWSCLN' USING WS-NWSCLN-LINKAGE.
027800     IF WS-NWSCLN-INPUT-ABSENT
027900         DISPLAY 'PIPEMAIN - NEWS INPUT ABSENT, CONTINUING '
028000                 'MARKET-ONLY.'
028100     ELSE
028200         MOVE WS-NWSCLN-RECORDS-ACCEPTED TO WS-TRACE-NWS-COUNT-WORK
028300         DISPLAY 'PIPEMAIN - NEWS-CLEAN ACCEPTED '
028400                 WS-TRACE-NWS-COUNT-EDITED ' RECORDS.'
028500     END-IF.
028600 200-EXIT.
028700     EXIT.
028800*
028900 300-RUN-STORE-APPEND.
029000*
029100     MOVE 'APPEND  '                 TO WS-RUNSTOR-FUNCTION.
029200     MOVE WS-MKTCLN-RECORDS-ACCEPTED TO WS-RUNSTOR-MARKET-RECORDS.
029300     MOVE WS-NWSCLN-RECORDS-ACCEPTED TO WS-RUNSTOR-NEWS-RECORDS.
029400     CALL 'RUNSTOR' USING WS-RUNSTOR-LINKAGE.
029500 300-EXIT.
029600     EXIT.
029700*
029800 400-RUN-MARKET-SUMMARY.
029900*
030000     CALL 'MKTSUM' USING WS-MARKET-SUMMARY.
030100 400-EXIT.
030200     EXIT.
030300*
030400 500-RUN-NEWS-SUMMARY.
030500*
030600     CALL 'NWSSUM' USING WS-NEWS-SUMMARY.
030700 500-EXIT.
030800     EXIT.
030900*
031000 600-RUN-DAILY-REPORT.
031100*
031200     MOVE WS-RUN-TIMESTAMP       TO WS-DLYRPT-RUN-TIMESTAMP.
031300     MOVE WS-MKT-RECORD-COUNT    TO DR-MKT-RECORD-COUNT.
031400     MOVE WS-MKT-PRICE-AVERAGE   TO DR-MKT-PRICE-AVERAGE.
031500     MOVE WS-MKT-PRICE-MEDIAN    TO DR-MKT-PRICE-MEDIAN.
031600     MOVE WS-MKT-PRICE-MIN       TO DR-MKT-PRICE-MIN.
031700     MOVE WS-MKT-PRICE-MAX       TO DR-MKT-PRICE-MAX.
031800     MOVE WS-MKT-PRICE-STD-DEV   TO DR-MKT-PRICE-STD-DEV.
031900     MOVE WS-MKT-CAP-TOTAL       TO DR-MKT-CAP-TOTAL.
032000     MOVE WS-MKT-CAP-AVERAGE     TO DR-MKT-CAP-AVERAGE.
032100     MOVE WS-MKT-CAP-TOP-COIN    TO DR-MKT-CAP-TOP-COIN.
032200     MOVE WS-MKT-AVG-PCT-CHANGE  TO DR-MKT-AVG-PCT-CHANGE.
032300     MOVE WS-MKT-GAINERS         TO DR-MKT-GAINERS.
032400     MOVE WS-MKT-LOSERS          TO DR-MKT-LOSERS.
032500     MOVE WS-MKT-TOP5-TABLE      TO DR-MKT-TOP5-TABLE.
032600     MOVE WS-NWS-ARTICLE-COUNT   TO DR-NWS-ARTICLE-COUNT.
032700     MOVE WS-NWS-UNIQUE-SOURCES  TO DR-NWS-UNIQUE-SOURCES.
032800     MOVE WS-NWS-UNIQUE-AUTHORS  TO DR-NWS-UNIQUE-AUTHORS.
032900     MOVE WS-NWS-AUTHORED-COUNT  TO DR-NWS-AUTHORED-COUNT.
033000     MOVE WS-NWS-SOURCE-TABLE    TO DR-NWS-SOURCE-TABLE.
033100     MOVE WS-NWS-HEADLINE-TABLE  TO DR-NWS-HEADLINE-TABLE.
033200     CALL 'DLYRPT' USING WS-DLYRPT-LINKAGE.
033300 600-EXIT.
033400     EXIT.
033500*
033600 700-RUN-STORE-AUDIT.
033700*
033800     MOVE 'AUDIT   '            TO WS-RUNSTOR-FUNCTION.
033900     MOVE WS-RUN-STATUS         TO WS-RUNSTOR-RUN-STATUS.
034000     MOVE WS-MKTCLN-RECORDS-ACCEPTED TO WS-RUNSTOR-MARKET-RECORDS.
034100     MOVE WS-NWSCLN-RECORDS-ACCEPTED TO WS-RUNSTOR-NEWS-RECORDS.
034200     MOVE WS-RUN-ERROR-MESSAGE TO WS-RUNSTOR-ERROR-MESSAGE.
034300     CALL 'RUNSTOR' USING WS-RUNSTOR-LINKAGE.
034400 700-EXIT.
034500     EXIT.
034600*
034700 800-BUILD-RUN-TIMESTAMP.
034800*
034900     ACCEPT CURRENT-DATE FROM DATE.
035000     ACCEPT CURRENT-TIME FROM TIME.
035100*
035200     IF CURRENT-YY < 50
035300         MOVE 20 TO WS-RUN-CENTURY
035400     ELSE
035500         MOVE 19 TO WS-RUN-CENTURY
035600     END-IF.
035700     COMPUTE WS-RUN-FULL-YEAR = (WS-RUN-CENTURY * 100) +
035800         CURRENT-YY.
035900*
036000     MOVE WS-RUN-FULL-YEAR  TO WRT-YYYY.
036100     MOVE '-'               TO WRT-DASH1.
036200     MOVE CURRENT-MM        TO WRT-MM.
036300     MOVE '-'               TO WRT-DASH2.
036400     MOVE CURRENT-DD        TO WRT-DD.
036500     MOVE SPACE             TO WRT-SPACE.
036600     MOVE CURRENT-HH        TO WRT-HH.
036700     MOVE ':'               TO WRT-COLON1.
036800     MOVE CURRENT-MI        TO WRT-MI.
036900     MOVE ':'               TO WRT-COLON2.
037000     MOVE CURRENT-SS        TO WRT-SS.
037100 800-EXIT.
037200     EXIT.
037300*
037400 900-DISPLAY-EXECUTION-SUMMARY.
037500*
037600     DISPLAY ' '.
037700     DISPLAY '===================================================='.
037800     DISPLAY 'PIPEMAIN - NIGHTLY MARKET & NEWS PIPELINE COMPLETE.'.
037900     DISPLAY 'RUN TIMESTAMP . . . . . : ' WS-RUN-TIMESTAMP.
038000     DISPLAY 'RUN STATUS. . . . . . . : ' WS-RUN-STATUS.
038100     IF WS-RUN-FAILED
038200         DISPLAY 'ERROR MESSAGE . . . . . : ' WS-RUN-ERROR-MESSAGE
038300     END-IF.
038400     MOVE WS-MKTCLN-RECORDS-ACCEPTED TO WS-TRACE-MKT-COUNT-WORK.
038500     DISPLAY 'MARKET RECORDS ACCEPTED . : '
038600             WS-TRACE-MKT-COUNT-EDITED.
038700     MOVE WS-NWSCLN-RECORDS-ACCEPTED TO WS-TRACE-NWS-COUNT-WORK.
038800     DISPLAY 'NEWS RECORDS ACCEPTED . . : '
038900             WS-TRACE-NWS-COUNT-EDITED.
039000     DISPLAY 'MARKET MASTER FILE COUNT. : '
039100             WS-RUNSTOR-MARKET-MST-CNT.
039200     DISPLAY 'NEWS MASTER FILE COUNT. . : '
039300             WS-RUNSTOR-NEWS-MST-CNT.
039400     DISPLAY 'RUN-ID ASSIGNED . . . . . : '
039500             WS-RUNSTOR-RUN-ID-ASSIGNED.
039600     DISPLAY '===================================================='.
039700 900-EXIT.
039800     EXIT.
039900*
040000 END PROGRAM PIPEMAIN.
