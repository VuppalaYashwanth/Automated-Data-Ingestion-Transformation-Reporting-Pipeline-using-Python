000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID. MKTCLN                                            *
000400*                                                                *
000500* ORIGINALLY WRITTEN TO SCRUB THE OVERNIGHT EQUITY QUOTE FEED;   *
000600* REWORKED 2026 TO CLEAN THE CRYPTO MARKET-QUOTE FEED FOR THE    *
000700* NIGHTLY MARKET & NEWS DATA PIPELINE.  CALLED BY PIPEMAIN.      *
000800*                                                                *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100*
001200 PROGRAM-ID.     MKTCLN.
001300 AUTHOR.         K VISWANATHAN.
001400 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES.
001500 DATE-WRITTEN.   04/12/1991.
001600 DATE-COMPILED.  04/12/1991.
001700 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE
001800                 ONLY.
001900*
002000******************************************************************
002100* C H A N G E   L O G                                           *
002200*------------------------------------------------------------------
002300* 04/12/1991  KV   TKT#1004  INITIAL VERSION - CLEANS THE NIGHTLY
002400*                            EQUITY QUOTE FEED (CALC1002 LINEAGE).
002500* 09/30/1993  KV   TKT#1188  ADDED DUPLICATE-ASSET REJECTION TABLE.
002600* 02/11/1997  SRI  TKT#1560  FILE-STATUS CHECKING ADDED AROUND
002700*                            OPEN OF THE RAW QUOTE FILE.
002800* 11/03/1998  SRI  TKT#1699  Y2K REMEDIATION - RUN DATE WINDOWED TO
002900*                            FOUR-DIGIT YEAR (WAS TWO-DIGIT YY).
003000* 03/22/1999  SRI  TKT#1701  Y2K REMEDIATION - VERIFIED CENTURY
003100*                            WINDOW AGAINST 1999/2000 ROLLOVER.
003200* 2026-01-06  RPR  TKT#4410  REPURPOSED FOR THE CRYPTO MARKET DATA
003300*                            PIPELINE.  REPLACED EQUITY LAYOUT WITH
003400*                            MARKET-QUOTE LAYOUT (MKTRREC/MKTQREC).
003500* 2026-01-22  RPR  TKT#4431  ADDED FULL-RECORD DUPLICATE-ASSET CHECK
003600*                            KEYED ON ASSET-ID, PER OPS REQUEST.
003700* 2026-03-19  RPR  TKT#4487  VALIDATION RULE ADDED - REJECT ZERO OR
003800*                            NEGATIVE CURRENT-PRICE, NEGATIVE CAP.
003900* 2026-05-02  RPR  TKT#4512  STAMP FETCH-TIMESTAMP/DATA-SOURCE ON
004000*                            EVERY ACCEPTED RECORD BEFORE WRITE.
004100* 2026-06-15  RPR  TKT#4520  CONVERTED TO A CALLABLE SUBPROGRAM -
004200*                            LINKAGE SECTION RETURNS COUNTS/STATUS
004300*                            TO THE PIPEMAIN DRIVER.
004310* 2026-08-10  RPR  TKT#4541  LINKAGE NOW REPORTS AN EMPTY MARKET
004320*                            FILE (OPENED OK, ZERO RECORDS READ)
004330*                            AS A DISTINCT STATUS SO PIPEMAIN CAN
004340*                            FAIL THE RUN, PER OPS INCIDENT REVIEW.
004350* 2026-08-10  RPR  TKT#4542  DUPLICATE CHECK NOW COMPARES THE WHOLE
004360*                            RAW RECORD, NOT JUST THE ASSET-ID, SO
004370*                            DISTINCT QUOTES SHARING AN ASSET-ID ARE
004380*                            NO LONGER DROPPED AS DUPLICATES.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-4341.
004900 OBJECT-COMPUTER.    IBM-4341.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600*
005700     SELECT MKT-RAW-FILE ASSIGN TO MKTRAW
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-MKTRAW-STATUS.
006100*
006200     SELECT MKT-CLX-FILE ASSIGN TO MKTCLX
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-MKTCLX-STATUS.
006600*
006700 DATA DIVISION.
006800*
006900 FILE SECTION.
007000*
007100 FD  MKT-RAW-FILE
007200     RECORDING MODE IS F.
007300     COPY MKTRREC.
007400*
007500 FD  MKT-CLX-FILE
007600     RECORDING MODE IS F.
007700     COPY MKTQREC.
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 77  WS-RECORDS-READ             PIC 9(06)  COMP.
008200 77  WS-RECORDS-ACCEPTED         PIC 9(06)  COMP.
008300 77  WS-RECORDS-REJECTED         PIC 9(06)  COMP.
008400 77  WS-SEEN-TABLE-COUNT         PIC 9(06)  COMP.
008500 77  WS-SEARCH-SUB               PIC 9(06)  COMP.
008600*
008700 01  WS-FILE-STATUS-FIELDS.
008800     05  WS-MKTRAW-STATUS        PIC X(02)  VALUE SPACES.
008900     05  WS-MKTCLX-STATUS        PIC X(02)  VALUE SPACES.
009000*
009100 01  WS-SWITCHES.
009200     05  WS-EOF-SWITCH           PIC X(01)  VALUE 'N'.
009300         88  END-OF-MARKET-FILE             VALUE 'Y'.
009400     05  WS-INPUT-SWITCH         PIC X(01)  VALUE 'N'.
009500         88  MARKET-INPUT-PRESENT            VALUE 'Y'.
009600     05  WS-DUPLICATE-SWITCH     PIC X(01)  VALUE 'N'.
009700         88  WS-DUPLICATE-FOUND              VALUE 'Y'.
009800     05  WS-VALID-SWITCH         PIC X(01)  VALUE 'Y'.
009900         88  WS-RECORD-VALID                 VALUE 'Y'.
010000*
010100 01  WS-RUN-DATE-RAW.
010200     05  WS-RUN-YY               PIC 9(02).
010300     05  WS-RUN-MM               PIC 9(02).
010400     05  WS-RUN-DD               PIC 9(02).
010500 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-RAW
010600                             PIC 9(06).
010700*
010800 01  WS-RUN-TIME-RAW.
010900     05  WS-RUN-HH               PIC 9(02).
011000     05  WS-RUN-MIN              PIC 9(02).
011100     05  WS-RUN-SS               PIC 9(02).
011200     05  WS-RUN-HS               PIC 9(02).
011300*
011400 01  WS-RUN-CENTURY              PIC 9(02).
011500 01  WS-RUN-FULL-YEAR            PIC 9(04).
011600*
011700 01  WS-RUN-TIMESTAMP            PIC X(19).
011800 01  WS-RUN-TIMESTAMP-PIECES REDEFINES WS-RUN-TIMESTAMP.
011900     05  WST-YYYY                PIC 9(04).
012000     05  WST-DASH1               PIC X(01).
012100     05  WST-MM                  PIC 9(02).
012200     05  WST-DASH2               PIC X(01).
012300     05  WST-DD                  PIC 9(02).
012400     05  WST-SPACE               PIC X(01).
012500     05  WST-HH                  PIC 9(02).
012600     05  WST-COLON1              PIC X(01).
012700     05  WST-MI                  PIC 9(02).
012800     05  WST-COLON2              PIC X(01).
012900     05  WST-SS                  PIC 9(02).
013000*
013100 01  WS-SEEN-ASSET-TABLE-AREA.
013200     05  WS-SEEN-ASSET-TABLE    OCCURS 2000 TIMES
013300                                INDEXED BY WS-SEEN-IDX.
013400         10  WS-SEEN-RECORD-IMAGE PIC X(150).
013500 01  WS-SEEN-ASSET-BLOCK REDEFINES WS-SEEN-ASSET-TABLE-AREA
013600                             PIC X(300000).
013700*
013750 LINKAGE SECTION.
013760*
013770 01  LK-MKTCLN-LINKAGE.
013780     05  LK-RECORDS-READ         PIC 9(06)  COMP.
013790     05  LK-RECORDS-ACCEPTED     PIC 9(06)  COMP.
013795     05  LK-RECORDS-REJECTED     PIC 9(06)  COMP.
013796     05  LK-INPUT-STATUS         PIC X(08).
013797*
013800 PROCEDURE DIVISION USING LK-MKTCLN-LINKAGE.
013900*
014000 001-MARKET-CLEAN-MAIN.
014100*
014200     MOVE SPACES TO WS-SEEN-ASSET-BLOCK.
014300     PERFORM 800-BUILD-RUN-TIMESTAMP THRU 800-EXIT.
014400     PERFORM 100-OPEN-FILES THRU 100-EXIT.
014500*
014600     IF MARKET-INPUT-PRESENT
014700         PERFORM 200-READ-MARKET-RECORD THRU 200-EXIT
014800         PERFORM 300-EDIT-MARKET-RECORD THRU 300-EXIT
014900             UNTIL END-OF-MARKET-FILE
015000     END-IF.
015100*
015200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
015300     PERFORM 950-SET-LINKAGE-RESULTS THRU 950-EXIT.
015400*
015500     EXIT PROGRAM.
015600*
015700 100-OPEN-FILES.
015800*
015900     OPEN INPUT MKT-RAW-FILE.
016000     EVALUATE WS-MKTRAW-STATUS
016100         WHEN '00'
016200             SET MARKET-INPUT-PRESENT TO TRUE
016300         WHEN OTHER
016400             MOVE 'N' TO WS-INPUT-SWITCH
016500     END-EVALUATE.
016600     OPEN OUTPUT MKT-CLX-FILE.
016700*
016800 100-EXIT.
016900     EXIT.
017000*
017100 200-READ-MARKET-RECORD.
017200*
017300     READ MKT-RAW-FILE
017400         AT END
017500             SET END-OF-MARKET-FILE TO TRUE
017600         NOT AT END
017700             ADD 1 TO WS-RECORDS-READ
017800     END-READ.
017900*
018000 200-EXIT.
018100     EXIT.
018200*
018300 300-EDIT-MARKET-RECORD.
018400*
018500     MOVE 'N' TO WS-DUPLICATE-SWITCH.
018600     MOVE 'Y' TO WS-VALID-SWITCH.
018700*
018800     IF MKR-CURRENT-PRICE = SPACES
018900         MOVE ZERO TO MKR-CURRENT-PRICE
019000     END-IF.
019100     IF MKR-MARKET-CAP = SPACES
019200         MOVE ZERO TO MKR-MARKET-CAP
019300     END-IF.
019400     IF MKR-TOTAL-VOLUME = SPACES
019500         MOVE ZERO TO MKR-TOTAL-VOLUME
019600     END-IF.
019700     IF MKR-PRICE-CHANGE-24H = SPACES
019800         MOVE ZERO TO MKR-PRICE-CHANGE-24H
019900     END-IF.
020000     IF MKR-PRICE-CHANGE-PCT-24H = SPACES
020100         MOVE ZERO TO MKR-PRICE-CHANGE-PCT-24H
020200     END-IF.
020300     IF MKR-HIGH-24H = SPACES
020400         MOVE ZERO TO MKR-HIGH-24H
020500     END-IF.
020600     IF MKR-LOW-24H = SPACES
020700         MOVE ZERO TO MKR-LOW-24H
020800     END-IF.
020900*
021000     PERFORM 400-CHECK-DUPLICATE-RECORD THRU 400-EXIT.
021100*
021200     IF NOT WS-DUPLICATE-FOUND
021300         IF MKR-CURRENT-PRICE NOT > ZERO
021400             MOVE 'N' TO WS-VALID-SWITCH
021450         END-IF
021480         IF MKR-MARKET-CAP < ZERO
021490             MOVE 'N' TO WS-VALID-SWITCH
021495         END-IF
021800     END-IF.
021900*
022000     IF WS-DUPLICATE-FOUND OR NOT WS-RECORD-VALID
022100         ADD 1 TO WS-RECORDS-REJECTED
022200     ELSE
022300         ADD 1 TO WS-SEEN-TABLE-COUNT
022400         SET WS-SEEN-IDX TO WS-SEEN-TABLE-COUNT
022500         MOVE MKT-RAW-RECORD TO WS-SEEN-RECORD-IMAGE (WS-SEEN-IDX)
022600         PERFORM 500-STAMP-AND-WRITE THRU 500-EXIT
022700         ADD 1 TO WS-RECORDS-ACCEPTED
022800     END-IF.
022900*
023000     PERFORM 200-READ-MARKET-RECORD THRU 200-EXIT.
023100*
023200 300-EXIT.
023300     EXIT.
023400*
023500 400-CHECK-DUPLICATE-RECORD.
023600*
023700     MOVE 'N' TO WS-DUPLICATE-SWITCH.
023800     SET WS-SEEN-IDX TO 1.
023900     PERFORM 410-SEARCH-ONE-ENTRY THRU 410-EXIT
024000         VARYING WS-SEARCH-SUB FROM 1 BY 1
024100         UNTIL WS-SEARCH-SUB > WS-SEEN-TABLE-COUNT
024200            OR WS-DUPLICATE-FOUND.
024300*
024400 400-EXIT.
024500     EXIT.
024600*
024700 410-SEARCH-ONE-ENTRY.
024800*
024900     SET WS-SEEN-IDX TO WS-SEARCH-SUB.
025000     IF WS-SEEN-RECORD-IMAGE (WS-SEEN-IDX) = MKT-RAW-RECORD
025100         MOVE 'Y' TO WS-DUPLICATE-SWITCH
025200     END-IF.
025300*
025400 410-EXIT.
025500     EXIT.
025600*
025700 500-STAMP-AND-WRITE.
025800*
025850     MOVE SPACES                     TO MKT-QUOTE-RECORD.
025900     MOVE MKR-ASSET-ID               TO MKQ-ASSET-ID.
026000     MOVE MKR-ASSET-SYMBOL           TO MKQ-ASSET-SYMBOL.
026100     MOVE MKR-ASSET-NAME             TO MKQ-ASSET-NAME.
026200     MOVE MKR-CURRENT-PRICE          TO MKQ-CURRENT-PRICE.
026300     MOVE MKR-MARKET-CAP             TO MKQ-MARKET-CAP.
026400     MOVE MKR-TOTAL-VOLUME           TO MKQ-TOTAL-VOLUME.
026500     MOVE MKR-PRICE-CHANGE-24H       TO MKQ-PRICE-CHANGE-24H.
026600     MOVE MKR-PRICE-CHANGE-PCT-24H   TO MKQ-PRICE-CHANGE-PCT-24H.
026700     MOVE MKR-HIGH-24H               TO MKQ-HIGH-24H.
026800     MOVE MKR-LOW-24H                TO MKQ-LOW-24H.
027000     MOVE WS-RUN-TIMESTAMP            TO MKQ-FETCH-TIMESTAMP.
027100     MOVE 'MARKET-API'                TO MKQ-DATA-SOURCE.
027200*
027300     WRITE MKT-QUOTE-RECORD.
027400*
027500 500-EXIT.
027600     EXIT.
027700*
027800 800-BUILD-RUN-TIMESTAMP.
027900*
028000     ACCEPT WS-RUN-DATE-RAW FROM DATE.
028100     ACCEPT WS-RUN-TIME-RAW FROM TIME.
028200*
028300     IF WS-RUN-YY < 50
028400         MOVE 20 TO WS-RUN-CENTURY
028500     ELSE
028600         MOVE 19 TO WS-RUN-CENTURY
028700     END-IF.
028800     COMPUTE WS-RUN-FULL-YEAR = (WS-RUN-CENTURY * 100) +
028900         WS-RUN-YY.
029000*
029100     MOVE WS-RUN-FULL-YEAR  TO WST-YYYY.
029200     MOVE '-'               TO WST-DASH1.
029300     MOVE WS-RUN-MM         TO WST-MM.
029400     MOVE '-'               TO WST-DASH2.
029500     MOVE WS-RUN-DD         TO WST-DD.
029600     MOVE SPACE             TO WST-SPACE.
029700     MOVE WS-RUN-HH         TO WST-HH.
029800     MOVE ':'               TO WST-COLON1.
029900     MOVE WS-RUN-MIN        TO WST-MI.
030000     MOVE ':'               TO WST-COLON2.
030100     MOVE WS-RUN-SS         TO WST-SS.
030200*
030300 800-EXIT.
030400     EXIT.
030500*
030600 900-CLOSE-FILES.
030700*
030800     IF MARKET-INPUT-PRESENT
030900         CLOSE MKT-RAW-FILE
031000     END-IF.
031100     CLOSE MKT-CLX-FILE.
031200*
031300 900-EXIT.
031400     EXIT.
031500*
031600 950-SET-LINKAGE-RESULTS.
031700*
031800     MOVE WS-RECORDS-READ     TO LK-RECORDS-READ.
031900     MOVE WS-RECORDS-ACCEPTED TO LK-RECORDS-ACCEPTED.
032000     MOVE WS-RECORDS-REJECTED TO LK-RECORDS-REJECTED.
032100     IF MARKET-INPUT-PRESENT
032150         IF WS-RECORDS-READ = ZERO
032160             MOVE 'EMPTY   '  TO LK-INPUT-STATUS
032170         ELSE
032180             MOVE 'PRESENT '  TO LK-INPUT-STATUS
032190         END-IF
032300     ELSE
032400         MOVE 'ABSENT  '      TO LK-INPUT-STATUS
032500     END-IF.
032600*
032700 950-EXIT.
032800     EXIT.
032900*
033000 END PROGRAM MKTCLN.
