000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID. DLYRPT                                            *
000400*                                                                *
000500* DAILY MARKET & NEWS DATA REPORT - FORMATS THE MARKET-SUMMARY  *
000600* AND NEWS-SUMMARY LINKAGE GROUPS (BUILT BY MKTSUM/NWSSUM) INTO *
000700* THE 80-COLUMN PRINT REPORT, AND WRITES THE FIVE-ROW SUMMARY   *
000800* METRICS EXTRACT.                                               *
000900*                                                                *
001000******************************************************************
001100*-----------------------*
001200 IDENTIFICATION DIVISION.
001300*-----------------------*
001400 PROGRAM-ID. DLYRPT.
001500 AUTHOR.         SANDEEP PRAJAPATI.
001600 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES.
001700 DATE-WRITTEN.   04/23/1994.
001800 DATE-COMPILED.  04/23/1994.
001900 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE
002000                 ONLY.
002100******************************************************************
002200* C H A N G E   L O G                                           *
002300*------------------------------------------------------------------
002400* 04/23/1994  SP   TKT#1190  INITIAL VERSION - FORMATTED A FLAT
002500*                            STRING FILE INTO A HEADER/BODY PRINT
002600*                            REPORT (COVIDCBL LINEAGE).
002700* 09/08/1997  SRI  TKT#1550  OUTPUT-STATUS CHECKED BEFORE EVERY
002800*                            WRITE TO THE REPORT FILE.
002900* 11/30/1998  SRI  TKT#1702  Y2K REMEDIATION - REPORT-GENERATED
003000*                            TIMESTAMP WINDOWED TO FOUR-DIGIT YEAR.
003100* 2026-05-04  RPR  TKT#4510  REPURPOSED AS THE NIGHTLY MARKET &
003200*                            NEWS DAILY REPORT.  INFILE/UNSTRING
003300*                            LOGIC REMOVED - REPORT NOW DRIVEN BY
003400*                            THE LK-MARKET-SUMMARY/LK-NEWS-SUMMARY
003500*                            GROUPS PASSED IN FROM PIPEMAIN.
003600* 2026-05-11  RPR  TKT#4511  ADDED 320/330 SECTION PARAGRAPHS
003700*                            (MARKET/NEWS) USING RPTHDR.CPY AND
003800*                            RPTBODY.CPY EDITED PRINT LINES.
003900* 2026-05-18  RPR  TKT#4512  ADDED 500-WRITE-SUMMARY-METRICS - THE
004000*                            FIVE-ROW SUMMETR.CPY EXTRACT.
004100* 2026-07-29  RPR  TKT#4533  500-WRITE-SUMMARY-METRICS WAS MOVING
004200*                            LK-MKT-PRICE-AVERAGE/LK-MKT-CAP-TOTAL
004300*                            STRAIGHT INTO SMX-METRIC-VALUE (PIC
004400*                            X(25)) - NUMERIC-TO-ALPHA MOVE DROPPED
004500*                            THE DECIMAL POINT AND THE SIGN.  NOW
004600*                            ROUTED THROUGH WS-METRIC-PRICE-EDIT/
004700*                            WS-METRIC-CAP-EDIT FIRST, SAME AS THE
004800*                            RPS-VALUE/RCS-VALUE EDIT ON THE REPORT.
004900* 2026-08-10  RPR  TKT#4543  AUDIT NOTED THE REPORT OPENED WITH A
005000*                            BANNER BUT NEVER CLOSED WITH ONE - A
005100*                            READER COULD NOT TELL A SHORT REPORT
005200*                            FROM ONE TRUNCATED BY A DISK-FULL OR
005300*                            ABEND PARTWAY THROUGH.  ADDED
005400*                            340-WRITE-REPORT-FOOTER SO EVERY RUN
005500*                            ENDS WITH A MATCHING "END OF REPORT"
005600*                            BANNER, PERFORMED RIGHT BEFORE THE
005700*                            FILES CLOSE.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*-----------------------*
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.    IBM-4341.
006300 OBJECT-COMPUTER.    IBM-4341.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*-----------------------*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000*    THE PRINT FILE CARRIES THE FORMATTED REPORT - ONE 80-BYTE
007100*    LINE PER RECORD, HEADER THROUGH FOOTER BANNER.
007200     SELECT DLY-RPT-FILE ASSIGN TO DLYRPTF
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS IS WS-OUTPUT-STATUS.
007500*
007600*    THE SUMMARY EXTRACT IS A SEPARATE, SMALLER FILE OF FIVE
007700*    NAME/VALUE ROWS - DOWNSTREAM JOBS PULL SINGLE METRICS FROM
007800*    THIS EXTRACT WITHOUT HAVING TO PARSE THE PRINT REPORT.
007900     SELECT SUM-EXT-FILE ASSIGN TO SUMEXT
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS IS WS-SUMEXT-STATUS.
008200*-----------------------*
008300 DATA DIVISION.
008400*-----------------------*
008500 FILE SECTION.
008600*
008700 FD  DLY-RPT-FILE RECORDING MODE F.
008800 01  DLY-RPT-RECORD              PIC X(80).
008900*
009000 FD  SUM-EXT-FILE RECORDING MODE F.
009100     COPY SUMMETR.
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500*    WS-LINE-COUNT IS KEPT FOR OPERATOR SIGN-OFF ONLY - NOTHING IN
009600*    THIS PROGRAM FORM-FEEDS OR PAGE-BREAKS ON IT.
009700 01  WS-FIELDS.
009800     05  WS-OUTPUT-STATUS        PIC X(02) VALUE SPACES.
009900     05  WS-SUMEXT-STATUS        PIC X(02) VALUE SPACES.
010000     05  WS-LINE-COUNT           PIC 9(04) COMP VALUE ZERO.
010100*
010200*    SUBSCRIPTS AND COUNTERS ARE CARRIED COMP PER SHOP STANDARD -
010300*    THEY NEVER APPEAR ON THE PRINTED REPORT SO THERE IS NO REASON
010400*    TO CARRY THEM ZONED.
010500 77  WS-RANK-SUB                 PIC 9(04) COMP.
010600*
010700*    THE RUN DATE/TIME IS ACCEPTED ONCE AT START-UP AND RE-USED FOR
010800*    THE "REPORT GENERATED" LINE AT THE TOP OF THE REPORT - THE
010900*    REPORT DOES NOT TIME-STAMP EACH SECTION SEPARATELY.
011000 01  SYSTEM-DATE-AND-TIME.
011100     05  CURRENT-DATE.
011200         10  CURRENT-YY          PIC 9(02).
011300         10  CURRENT-MM          PIC 9(02).
011400         10  CURRENT-DD          PIC 9(02).
011500     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE
011600                             PIC 9(06).
011700     05  CURRENT-TIME.
011800         10  CURRENT-HH          PIC 9(02).
011900         10  CURRENT-MI          PIC 9(02).
012000         10  CURRENT-SS          PIC 9(02).
012100         10  CURRENT-HS          PIC 9(02).
012200*
012300*    TKT#1702 WINDOW - TWO-DIGIT YY BELOW 50 IS TAKEN AS 20XX,
012400*    OTHERWISE 19XX.  GOOD UNTIL THIS SHOP RETIRES THE PROGRAM OR
012500*    THE YEAR 2050, WHICHEVER COMES FIRST.
012600 01  WS-RUN-CENTURY              PIC 9(02).
012700 01  WS-RUN-FULL-YEAR            PIC 9(04).
012800*
012900 01  WS-REPORT-TIMESTAMP         PIC X(19).
013000 01  WS-REPORT-TIMESTAMP-PIECES REDEFINES WS-REPORT-TIMESTAMP.
013100     05  WRT-YYYY                PIC 9(04).
013200     05  WRT-DASH1               PIC X(01).
013300     05  WRT-MM                  PIC 9(02).
013400     05  WRT-DASH2               PIC X(01).
013500     05  WRT-DD                  PIC 9(02).
013600     05  WRT-SPACE               PIC X(01).
013700     05  WRT-HH                  PIC 9(02).
013800     05  WRT-COLON1              PIC X(01).
013900     05  WRT-MI                  PIC 9(02).
014000     05  WRT-COLON2              PIC X(01).
014100     05  WRT-SS                  PIC 9(02).
014200*
014300*    THE 24H PRICE CHANGE COMES IN SIGNED FROM MKTSUM.  THE REPORT
014400*    SHOWS THE SIGN AS A SEPARATE LEADING CHARACTER (RPL-SIGN) AND
014500*    THE MAGNITUDE UNSIGNED, SO THE WORK FIELD IS FLIPPED POSITIVE
014600*    BEFORE IT IS EDITED INTO RPL-VALUE.
014700 01  WS-SIGN-WORK                PIC S9(03)V99     VALUE ZERO.
014800 01  WS-SIGN-WORK-ALPHA REDEFINES WS-SIGN-WORK      PIC X(06).
014900*
015000 01  WS-PCT-SIGN                 PIC X(01)         VALUE '+'.
015100*
015200* EDITED WORK FIELDS USED TO FORMAT THE MONEY ROWS OF THE
015300* SUMMARY-EXTRACT RECORD - SAME EDIT PICTURES AS RPS-VALUE/
015400* RCS-VALUE ON THE PRINTED REPORT (RPTBODY.cpy), SO A NUMERIC
015500* FIELD NEVER MOVES STRAIGHT INTO SMX-METRIC-VALUE'S PIC X(25).
015600*
015700 01  WS-METRIC-PRICE-EDIT        PIC $Z,ZZZ,ZZ9.99.
015800 01  WS-METRIC-CAP-EDIT          PIC $Z(15),ZZ9.99.
015900*
016000*    RPTHDR HOLDS THE BANNER/SECTION/GENERATED-TIMESTAMP PRINT
016100*    LINES; RPTBODY HOLDS THE DETAIL LINES (COUNTS, PRICE/CAP
016200*    STATS, PERCENT CHANGE, TOP-5 ASSET ROWS, HEADLINE ROWS).
016300 COPY RPTHDR.
016400 COPY RPTBODY.
016500*
016600 LINKAGE SECTION.
016700*
016800*    ONE LINKAGE GROUP CARRIES EVERYTHING PIPEMAIN HANDS DOWN -
016900*    THE RUN TIMESTAMP, A COMPLETION CODE HANDED BACK UP, AND THE
017000*    TWO SUMMARY BLOCKS BUILT EARLIER IN THE CHAIN BY MKTSUM AND
017100*    NWSSUM.  DLYRPT DOES NOT RECOMPUTE ANY STATISTIC ITSELF.
017200 01  LK-DLYRPT-LINKAGE.
017300     05  LK-RUN-TIMESTAMP        PIC X(19).
017400     05  LK-COMPLETION-CODE      PIC X(08).
017500     05  LK-MARKET-SUMMARY.
017600         10  LK-MKT-RECORD-COUNT     PIC 9(06)  COMP.
017700         10  LK-MKT-PRICE-AVERAGE    PIC S9(09)V99.
017800         10  LK-MKT-PRICE-MEDIAN     PIC S9(09)V99.
017900         10  LK-MKT-PRICE-MIN        PIC S9(09)V99.
018000         10  LK-MKT-PRICE-MAX        PIC S9(09)V99.
018100         10  LK-MKT-PRICE-STD-DEV    PIC S9(09)V99.
018200         10  LK-MKT-CAP-TOTAL        PIC S9(18)V99.
018300         10  LK-MKT-CAP-AVERAGE      PIC S9(15)V99.
018400         10  LK-MKT-CAP-TOP-COIN     PIC S9(15)V99.
018500         10  LK-MKT-AVG-PCT-CHANGE   PIC S9(03)V99.
018600         10  LK-MKT-GAINERS          PIC 9(06)    COMP.
018700         10  LK-MKT-LOSERS           PIC 9(06)    COMP.
018800         10  LK-MKT-TOP5-TABLE.
018900             15  LK-MKT-TOP5-ROW OCCURS 5 TIMES.
019000                 20  LK-TOP5-NAME    PIC X(20).
019100                 20  LK-TOP5-PRICE   PIC S9(09)V99.
019200                 20  LK-TOP5-CAP     PIC S9(15)V99.
019300     05  LK-NEWS-SUMMARY.
019400         10  LK-NWS-ARTICLE-COUNT    PIC 9(06)  COMP.
019500         10  LK-NWS-UNIQUE-SOURCES   PIC 9(06)  COMP.
019600         10  LK-NWS-UNIQUE-AUTHORS   PIC 9(06)  COMP.
019700         10  LK-NWS-AUTHORED-COUNT   PIC 9(06)  COMP.
019800         10  LK-NWS-SOURCE-TABLE.
019900             15  LK-NWS-SOURCE-ROW OCCURS 50 TIMES.
020000                 20  LK-SOURCE-NAME  PIC X(30).
020100                 20  LK-SOURCE-COUNT PIC 9(06).
020200         10  LK-NWS-HEADLINE-TABLE.
020300             15  LK-NWS-HEADLINE OCCURS 5 TIMES
020400                             PIC X(80).
020500*
020600 PROCEDURE DIVISION USING LK-DLYRPT-LINKAGE.
020700*
020800*    DRIVER PARAGRAPH - BUILDS THE "REPORT GENERATED" TIMESTAMP,
020900*    THEN RUNS THE REPORT TOP TO BOTTOM: OPEN, OPENING BANNER,
021000*    MARKET SECTION, NEWS SECTION, SUMMARY EXTRACT, CLOSING
021100*    BANNER, CLOSE.  PIPEMAIN ONLY LOOKS AT LK-COMPLETION-CODE ON
021200*    RETURN - IT DOES NOT INSPECT THE REPORT FILE ITSELF.
021300 000-MAIN.
021400*
021500     ACCEPT CURRENT-DATE FROM DATE.
021600     ACCEPT CURRENT-TIME FROM TIME.
021700*
021800*    Y2K WINDOW (TKT#1702) - SEE THE WORKING-STORAGE NOTE ABOVE.
021900     IF CURRENT-YY < 50
022000         MOVE 20 TO WS-RUN-CENTURY
022100     ELSE
022200         MOVE 19 TO WS-RUN-CENTURY
022300     END-IF.
022400     COMPUTE WS-RUN-FULL-YEAR = (WS-RUN-CENTURY * 100) +
022500         CURRENT-YY.
022600*
022700     MOVE WS-RUN-FULL-YEAR  TO WRT-YYYY.
022800     MOVE '-'               TO WRT-DASH1.
022900     MOVE CURRENT-MM        TO WRT-MM.
023000     MOVE '-'               TO WRT-DASH2.
023100     MOVE CURRENT-DD        TO WRT-DD.
023200     MOVE SPACE             TO WRT-SPACE.
023300     MOVE CURRENT-HH        TO WRT-HH.
023400     MOVE ':'               TO WRT-COLON1.
023500     MOVE CURRENT-MI        TO WRT-MI.
023600     MOVE ':'               TO WRT-COLON2.
023700     MOVE CURRENT-SS        TO WRT-SS.
023800*
023900     PERFORM 100-OPEN-FILES      THRU 100-EXIT.
024000     PERFORM 310-WRITE-REPORT-BANNER  THRU 310-EXIT.
024100     PERFORM 320-WRITE-MARKET-SECTION THRU 320-EXIT.
024200     PERFORM 330-WRITE-NEWS-SECTION   THRU 330-EXIT.
024300     PERFORM 500-WRITE-SUMMARY-METRICS THRU 500-EXIT.
024400*
024500*    TKT#4543 - THE REPORT MUST CLOSE WITH THE SAME BANNER STYLE
024600*    IT OPENED WITH SO A READER (OR A JOB THAT GREPS THE OUTPUT)
024700*    CAN TELL A COMPLETE REPORT FROM ONE THAT STOPPED PARTWAY.
024800     PERFORM 340-WRITE-REPORT-FOOTER  THRU 340-EXIT.
024900     PERFORM 400-CLOSE-FILES     THRU 400-EXIT.
025000*
025100     MOVE 'COMPLETE' TO LK-COMPLETION-CODE.
025200*
025300     EXIT PROGRAM.
025400*
025500*    OPENS BOTH OUTPUT FILES.  NEITHER FILE PRE-EXISTS - EACH RUN
025600*    STARTS A FRESH REPORT AND A FRESH SUMMARY EXTRACT.
025700 100-OPEN-FILES.
025800*
025900     OPEN OUTPUT DLY-RPT-FILE.
026000     OPEN OUTPUT SUM-EXT-FILE.
026100*
026200 100-EXIT.
026300     EXIT.
026400*
026500*    OPENING BANNER - TITLE BLOCK FOLLOWED BY THE "REPORT
026600*    GENERATED" TIMESTAMP LINE AND A BLANK SEPARATOR BEFORE THE
026700*    FIRST SECTION BEGINS.  340-WRITE-REPORT-FOOTER BELOW MIRRORS
026800*    THIS EXACT PATTERN AT THE BOTTOM OF THE REPORT.
026900 310-WRITE-REPORT-BANNER.
027000*
027100     MOVE ALL '=' TO RBL-TEXT.
027200     PERFORM 900-WRITE-BANNER-LINE THRU 900-EXIT.
027300     MOVE 'DAILY MARKET & NEWS DATA REPORT' TO RBL-TEXT.
027400     PERFORM 900-WRITE-BANNER-LINE THRU 900-EXIT.
027500     MOVE ALL '=' TO RBL-TEXT.
027600     PERFORM 900-WRITE-BANNER-LINE THRU 900-EXIT.
027700     MOVE SPACES TO DLY-RPT-RECORD.
027800     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
027900     MOVE WS-REPORT-TIMESTAMP TO RGL-TIMESTAMP.
028000     MOVE RPT-GENERATED-LINE TO DLY-RPT-RECORD.
028100     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
028200     MOVE SPACES TO DLY-RPT-RECORD.
028300     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
028400*
028500 310-EXIT.
028600     EXIT.
028700*
028800*    MARKET SECTION - RECORD COUNT, PRICE STATISTICS, MARKET CAP
028900*    STATISTICS, 24-HOUR PERCENT CHANGE (GAINERS/LOSERS), AND THE
029000*    TOP-5 ASSETS BY PRICE TABLE BUILT BY MKTSUM.  ALL FIGURES ARE
029100*    PASSED IN ALREADY COMPUTED - THIS PARAGRAPH ONLY FORMATS.
029200 320-WRITE-MARKET-SECTION.
029300*
029400     MOVE ALL '-' TO RSL-TEXT.
029500     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
029600     MOVE 'MARKET DATA SUMMARY' TO RSL-TEXT.
029700     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
029800     MOVE ALL '-' TO RSL-TEXT.
029900     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
030000     MOVE SPACES TO DLY-RPT-RECORD.
030100     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
030200*
030300     MOVE 'Total Records:' TO RCL-LABEL.
030400     MOVE LK-MKT-RECORD-COUNT TO RCL-VALUE.
030500     MOVE RPT-COUNT-LINE TO DLY-RPT-RECORD.
030600     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
030700     MOVE SPACES TO DLY-RPT-RECORD.
030800     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
030900*
031000*    PRICE STATISTICS - AVERAGE/MEDIAN/MIN/MAX/STD-DEV OF
031100*    CURRENT-PRICE ACROSS THE WHOLE ACCEPTED MARKET FILE.
031200     MOVE 'Price Statistics:' TO RSL-TEXT.
031300     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
031400     MOVE '  Average:' TO RPS-LABEL.
031500     MOVE LK-MKT-PRICE-AVERAGE TO RPS-VALUE.
031600     MOVE RPT-PRICE-STAT-LINE TO DLY-RPT-RECORD.
031700     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
031800     MOVE '  Median:' TO RPS-LABEL.
031900     MOVE LK-MKT-PRICE-MEDIAN TO RPS-VALUE.
032000     MOVE RPT-PRICE-STAT-LINE TO DLY-RPT-RECORD.
032100     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
032200     MOVE '  Min:' TO RPS-LABEL.
032300     MOVE LK-MKT-PRICE-MIN TO RPS-VALUE.
032400     MOVE RPT-PRICE-STAT-LINE TO DLY-RPT-RECORD.
032500     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
032600     MOVE '  Max:' TO RPS-LABEL.
032700     MOVE LK-MKT-PRICE-MAX TO RPS-VALUE.
032800     MOVE RPT-PRICE-STAT-LINE TO DLY-RPT-RECORD.
032900     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
033000     MOVE '  Std:' TO RPS-LABEL.
033100     MOVE LK-MKT-PRICE-STD-DEV TO RPS-VALUE.
033200     MOVE RPT-PRICE-STAT-LINE TO DLY-RPT-RECORD.
033300     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
033400     MOVE SPACES TO DLY-RPT-RECORD.
033500     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
033600*
033700*    MARKET CAP STATISTICS - TOTAL AND AVERAGE CAP ACROSS ALL
033800*    ACCEPTED ASSETS, PLUS THE SINGLE LARGEST ASSET'S OWN CAP.
033900     MOVE 'Market Cap Statistics:' TO RSL-TEXT.
034000     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
034100     MOVE '  Total:' TO RCS-LABEL.
034200     MOVE LK-MKT-CAP-TOTAL TO RCS-VALUE.
034300     MOVE RPT-CAP-STAT-LINE TO DLY-RPT-RECORD.
034400     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
034500     MOVE '  Average:' TO RCS-LABEL.
034600     MOVE LK-MKT-CAP-AVERAGE TO RCS-VALUE.
034700     MOVE RPT-CAP-STAT-LINE TO DLY-RPT-RECORD.
034800     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
034900     MOVE '  Top coin cap:' TO RCS-LABEL.
035000     MOVE LK-MKT-CAP-TOP-COIN TO RCS-VALUE.
035100     MOVE RPT-CAP-STAT-LINE TO DLY-RPT-RECORD.
035200     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
035300     MOVE SPACES TO DLY-RPT-RECORD.
035400     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
035500*
035600*    24H PRICE CHANGE - LK-MKT-AVG-PCT-CHANGE ARRIVES SIGNED.  THE
035700*    SIGN IS PEELED OFF INTO WS-PCT-SIGN SO THE REPORT CAN PRINT A
035800*    LEADING '+' OR '-' FOLLOWED BY AN UNSIGNED MAGNITUDE, RATHER
035900*    THAN RELYING ON A ZONED-DECIMAL OVERPUNCH THE OPERATOR WOULD
036000*    HAVE TO DECODE.
036100     MOVE '24h Price Change:' TO RSL-TEXT.
036200     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
036300     MOVE LK-MKT-AVG-PCT-CHANGE TO WS-SIGN-WORK.
036400     IF WS-SIGN-WORK < 0
036500         MOVE '-' TO WS-PCT-SIGN
036600         COMPUTE WS-SIGN-WORK = WS-SIGN-WORK * -1
036700     ELSE
036800         MOVE '+' TO WS-PCT-SIGN
036900     END-IF.
037000     MOVE '  Average Change:' TO RPL-LABEL.
037100     MOVE WS-PCT-SIGN TO RPL-SIGN.
037200     MOVE WS-SIGN-WORK TO RPL-VALUE.
037300     MOVE RPT-PCT-LINE TO DLY-RPT-RECORD.
037400     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
037500     MOVE '  Gainers:' TO RCL-LABEL.
037600     MOVE LK-MKT-GAINERS TO RCL-VALUE.
037700     MOVE RPT-COUNT-LINE TO DLY-RPT-RECORD.
037800     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
037900     MOVE '  Losers:' TO RCL-LABEL.
038000     MOVE LK-MKT-LOSERS TO RCL-VALUE.
038100     MOVE RPT-COUNT-LINE TO DLY-RPT-RECORD.
038200     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
038300     MOVE SPACES TO DLY-RPT-RECORD.
038400     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
038500*
038600*    TOP 5 ASSETS BY PRICE - MKTSUM LEFT-JUSTIFIES ITS TOP5 TABLE
038700*    AND PADS UNUSED ROWS WITH SPACES, SO THE VARYING LOOP BELOW
038800*    STOPS EITHER AT FIVE ROWS OR AT THE FIRST BLANK NAME,
038900*    WHICHEVER COMES FIRST - A NIGHT WITH FEWER THAN FIVE ACCEPTED
039000*    ASSETS STILL PRINTS A CLEAN, SHORT TABLE.
039100     MOVE 'Top 5 Assets by Price:' TO RSL-TEXT.
039200     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
039300     PERFORM 930-WRITE-ONE-TOP-ASSET THRU 930-EXIT
039400         VARYING WS-RANK-SUB FROM 1 BY 1
039500             UNTIL WS-RANK-SUB > 5
039600             OR LK-TOP5-NAME(WS-RANK-SUB) = SPACES.
039700     MOVE SPACES TO DLY-RPT-RECORD.
039800     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
039900*
040000 320-EXIT.
040100     EXIT.
040200*
040300*    PRINTS ONE TOP5 ROW.  WS-RANK-SUB IS THE PERFORM VARYING
040400*    INDEX FROM THE CALLING PARAGRAPH - NOT RESET HERE.
040500 930-WRITE-ONE-TOP-ASSET.
040600*
040700     MOVE WS-RANK-SUB TO RTA-RANK.
040800     MOVE LK-TOP5-NAME(WS-RANK-SUB) TO RTA-NAME.
040900     MOVE LK-TOP5-PRICE(WS-RANK-SUB) TO RTA-PRICE.
041000     MOVE RPT-TOP-ASSET-LINE TO DLY-RPT-RECORD.
041100     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
041200*
041300 930-EXIT.
041400     EXIT.
041500*
041600*    NEWS SECTION - ARTICLE COUNT, UNIQUE SOURCE/AUTHOR COUNTS AND
041700*    THE RECENT-HEADLINES TABLE BUILT BY NWSSUM.  MIRRORS THE
041800*    MARKET SECTION'S LAYOUT (DASHED RULE, TITLE, DASHED RULE,
041900*    BLANK, THEN THE DETAIL LINES) SO THE TWO SECTIONS READ THE
042000*    SAME WAY ON THE PRINTED PAGE.
042100 330-WRITE-NEWS-SECTION.
042200*
042300     MOVE ALL '-' TO RSL-TEXT.
042400     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
042500     MOVE 'NEWS DATA SUMMARY' TO RSL-TEXT.
042600     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
042700     MOVE ALL '-' TO RSL-TEXT.
042800     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
042900     MOVE SPACES TO DLY-RPT-RECORD.
043000     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
043100*
043200     MOVE 'Total Articles:' TO RCL-LABEL.
043300     MOVE LK-NWS-ARTICLE-COUNT TO RCL-VALUE.
043400     MOVE RPT-COUNT-LINE TO DLY-RPT-RECORD.
043500     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
043600     MOVE 'Unique Sources:' TO RCL-LABEL.
043700     MOVE LK-NWS-UNIQUE-SOURCES TO RCL-VALUE.
043800     MOVE RPT-COUNT-LINE TO DLY-RPT-RECORD.
043900     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
044000     MOVE 'Unique Authors:' TO RCL-LABEL.
044100     MOVE LK-NWS-UNIQUE-AUTHORS TO RCL-VALUE.
044200     MOVE RPT-COUNT-LINE TO DLY-RPT-RECORD.
044300     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
044400     MOVE 'Articles w/Author:' TO RCL-LABEL.
044500     MOVE LK-NWS-AUTHORED-COUNT TO RCL-VALUE.
044600     MOVE RPT-COUNT-LINE TO DLY-RPT-RECORD.
044700     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
044800     MOVE SPACES TO DLY-RPT-RECORD.
044900     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
045000*
045100*    RECENT HEADLINES - SAME FIVE-ROW, STOP-ON-BLANK CONVENTION AS
045200*    THE MARKET SECTION'S TOP5 TABLE ABOVE.  NO TRAILING BLANK
045300*    LINE IS WRITTEN HERE - 500-WRITE-SUMMARY-METRICS AND
045400*    340-WRITE-REPORT-FOOTER SUPPLY THEIR OWN SPACING.
045500     MOVE 'Recent Headlines:' TO RSL-TEXT.
045600     PERFORM 920-WRITE-SECTION-LINE THRU 920-EXIT.
045700     PERFORM 940-WRITE-ONE-HEADLINE THRU 940-EXIT
045800         VARYING WS-RANK-SUB FROM 1 BY 1
045900             UNTIL WS-RANK-SUB > 5
046000             OR LK-NWS-HEADLINE(WS-RANK-SUB) = SPACES.
046100*
046200 330-EXIT.
046300     EXIT.
046400*
046500*    PRINTS ONE HEADLINE ROW.  THE HEADLINE IS TRUNCATED TO 75
046600*    BYTES (RHL-TITLE'S WIDTH) SO THE RANK PREFIX STILL FITS
046700*    INSIDE THE 80-BYTE PRINT LINE.
046800 940-WRITE-ONE-HEADLINE.
046900*
047000     MOVE WS-RANK-SUB TO RHL-RANK.
047100     MOVE LK-NWS-HEADLINE(WS-RANK-SUB)(1:75) TO RHL-TITLE.
047200     MOVE RPT-HEADLINE-LINE TO DLY-RPT-RECORD.
047300     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
047400*
047500 940-EXIT.
047600     EXIT.
047700*
047800*    SUMMARY EXTRACT - FIVE NAME/VALUE ROWS WRITTEN TO SUM-EXT-FILE
047900*    FOR ANY DOWNSTREAM JOB THAT WANTS A SINGLE METRIC WITHOUT
048000*    PARSING THE PRINT REPORT.  MONEY FIELDS ARE ROUTED THROUGH THE
048100*    EDIT PICTURES FIRST (TKT#4533) SO THE SIGN AND DECIMAL POINT
048200*    SURVIVE THE MOVE INTO SMX-METRIC-VALUE'S PIC X(25).
048300 500-WRITE-SUMMARY-METRICS.
048400*
048500     MOVE SPACES TO SUMMARY-METRIC-RECORD.
048600     MOVE 'MARKET-RECORD-COUNT' TO SMX-METRIC-NAME.
048700     MOVE LK-MKT-RECORD-COUNT TO SMX-METRIC-VALUE.
048800     WRITE SUMMARY-METRIC-RECORD.
048900*
049000     MOVE SPACES TO SUMMARY-METRIC-RECORD.
049100     MOVE 'NEWS-ARTICLE-COUNT' TO SMX-METRIC-NAME.
049200     MOVE LK-NWS-ARTICLE-COUNT TO SMX-METRIC-VALUE.
049300     WRITE SUMMARY-METRIC-RECORD.
049400*
049500     MOVE SPACES TO SUMMARY-METRIC-RECORD.
049600     MOVE 'AVERAGE-CURRENT-PRICE' TO SMX-METRIC-NAME.
049700     MOVE LK-MKT-PRICE-AVERAGE TO WS-METRIC-PRICE-EDIT.
049800     MOVE WS-METRIC-PRICE-EDIT TO SMX-METRIC-VALUE.
049900     WRITE SUMMARY-METRIC-RECORD.
050000*
050100     MOVE SPACES TO SUMMARY-METRIC-RECORD.
050200     MOVE 'TOTAL-MARKET-CAP' TO SMX-METRIC-NAME.
050300     MOVE LK-MKT-CAP-TOTAL TO WS-METRIC-CAP-EDIT.
050400     MOVE WS-METRIC-CAP-EDIT TO SMX-METRIC-VALUE.
050500     WRITE SUMMARY-METRIC-RECORD.
050600*
050700     MOVE SPACES TO SUMMARY-METRIC-RECORD.
050800     MOVE 'UNIQUE-NEWS-SOURCES' TO SMX-METRIC-NAME.
050900     MOVE LK-NWS-UNIQUE-SOURCES TO SMX-METRIC-VALUE.
051000     WRITE SUMMARY-METRIC-RECORD.
051100*
051200 500-EXIT.
051300     EXIT.
051400*
051500*    TKT#4543 - CLOSING BANNER.  BUILT THE SAME WAY AS THE OPENING
051600*    BANNER IN 310-WRITE-REPORT-BANNER (SAME RBL-TEXT FIELD, SAME
051700*    900-WRITE-BANNER-LINE HELPER) SO THE TOP AND BOTTOM OF THE
051800*    REPORT MATCH.  A SHOP OPERATOR SCANNING THE REPORT TAIL SEES
051900*    "END OF REPORT" AND KNOWS THE JOB RAN TO COMPLETION RATHER
052000*    THAN STOPPING PARTWAY THROUGH THE NEWS OR SUMMARY SECTIONS.
052100 340-WRITE-REPORT-FOOTER.
052200*
052300     MOVE SPACES TO DLY-RPT-RECORD.
052400     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
052500     MOVE ALL '=' TO RBL-TEXT.
052600     PERFORM 900-WRITE-BANNER-LINE THRU 900-EXIT.
052700     MOVE 'END OF REPORT' TO RBL-TEXT.
052800     PERFORM 900-WRITE-BANNER-LINE THRU 900-EXIT.
052900     MOVE ALL '=' TO RBL-TEXT.
053000     PERFORM 900-WRITE-BANNER-LINE THRU 900-EXIT.
053100*
053200 340-EXIT.
053300     EXIT.
053400*
053500*    SHARED BANNER-LINE WRITER - MOVES THE CURRENT RPT-BANNER-LINE
053600*    (BUILT BY THE CALLER IN RBL-TEXT) OUT TO THE PRINT RECORD.
053700*    USED BY BOTH THE OPENING BANNER (310) AND THE CLOSING BANNER
053800*    (340) SO THE TWO NEVER DRIFT OUT OF FORMAT WITH ONE ANOTHER.
053900 900-WRITE-BANNER-LINE.
054000*
054100     MOVE RPT-BANNER-LINE TO DLY-RPT-RECORD.
054200     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
054300*
054400 900-EXIT.
054500     EXIT.
054600*
054700*    SINGLE CHOKE-POINT FOR EVERY PRINT-FILE WRITE.  IF THE FILE
054800*    FAILED TO OPEN (NON-SPACE, NON-'00' STATUS) THE REPORT SIMPLY
054900*    STOPS WRITING RATHER THAN ABENDING - THE RUN STILL COMPLETES
055000*    AND RETURNS A COMPLETION CODE TO PIPEMAIN.
055100 910-WRITE-REPORT-LINE.
055200*
055300     IF WS-OUTPUT-STATUS = '00' OR WS-OUTPUT-STATUS = SPACES
055400         WRITE DLY-RPT-RECORD
055500         ADD 1 TO WS-LINE-COUNT
055600     END-IF.
055700*
055800 910-EXIT.
055900     EXIT.
056000*
056100*    SHARED SECTION-RULE WRITER - USED FOR THE DASHED RULES AND
056200*    TITLES THAT OPEN EACH SUB-SECTION OF THE MARKET AND NEWS
056300*    BLOCKS (RSL-TEXT IS SET BY THE CALLER BEFORE THIS RUNS).
056400 920-WRITE-SECTION-LINE.
056500*
056600     MOVE RPT-SECTION-LINE TO DLY-RPT-RECORD.
056700     PERFORM 910-WRITE-REPORT-LINE THRU 910-EXIT.
056800*
056900 920-EXIT.
057000     EXIT.
057100*
057200*    BOTH OUTPUT FILES ARE UNCONDITIONALLY CLOSED - NEITHER ONE IS
057300*    EVER LEFT OPEN ON A CONDITIONAL BRANCH THE WAY NWS-RAW-FILE
057400*    IS OVER IN NWSCLN, SINCE DLYRPT NEVER SKIPS OPENING THEM.
057500 400-CLOSE-FILES.
057600*
057700     CLOSE DLY-RPT-FILE.
057800     CLOSE SUM-EXT-FILE.
057900*
058000 400-EXIT.
058100     EXIT.
058200*
058300 END PROGRAM DLYRPT.
