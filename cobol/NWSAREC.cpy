000100******************************************************************
000200* NWSAREC - CLEANED/STAMPED NEWS ARTICLE RECORD (448 BYTES)      *
000300* USED BY:  NWSCLN (OUTPUT), RUNSTOR (MASTER APPEND), NWSSUM     *
000400*------------------------------------------------------------------
000500* NOTE - SAME FULL-WIDTH SITUATION AS NWSRREC; THE NINE FIELDS   *
000600* BELOW CONSUME ALL 448 BYTES CONTRACTED FOR THE CLEANED EXTRACT *
000700* WITH NO SPARE BYTE FOR A TRAILING FILLER.                     *
000800*------------------------------------------------------------------
000900* 2026-01-09  RPR  TKT#4415  INITIAL LAYOUT                        CH0001
001000* 2026-04-11  RPR  TKT#4499  WIDENED NEWS-CONTENT TO X(120)        CH0002
001100* 2026-05-02  RPR  TKT#4512  ADDED FETCH-TIMESTAMP/DATA-SOURCE     CH0003
001200*                            STAMP FIELDS WRITTEN BY NWSCLN        CH0003
001300******************************************************************
001400 01  NEWS-ARTICLE-RECORD.
001500     05  NWA-NEWS-TITLE              PIC X(80).
001600     05  NWA-NEWS-DESCRIPTION        PIC X(120).
001700     05  NWA-NEWS-AUTHOR             PIC X(30).
001800     05  NWA-NEWS-CONTENT            PIC X(120).
001900     05  NWA-SOURCE-ID               PIC X(20).
002000     05  NWA-SOURCE-NAME             PIC X(30).
002100     05  NWA-PUBLISHED-AT            PIC X(19).
002200     05  NWA-FETCH-TIMESTAMP         PIC X(19).
002300     05  NWA-DATA-SOURCE             PIC X(10).
