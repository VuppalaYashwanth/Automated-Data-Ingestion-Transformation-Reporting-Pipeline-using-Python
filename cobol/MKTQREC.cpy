000100******************************************************************
000200* MKTQREC - CLEANED/STAMPED MARKET QUOTE RECORD (179 BYTES)      *
000300* USED BY:  MKTCLN (OUTPUT), RUNSTOR (MASTER APPEND), MKTSUM     *
000400*------------------------------------------------------------------
000500* 2026-01-06  RPR  TKT#4410  INITIAL LAYOUT                       CH0001
000600* 2026-03-19  RPR  TKT#4487  WIDENED MARKET-CAP/VOLUME TO S9(15)  CH0002
000700* 2026-05-02  RPR  TKT#4512  ADDED FETCH-TIMESTAMP/DATA-SOURCE    CH0003
000800*                            STAMP FIELDS WRITTEN BY MKTCLN       CH0003
000900******************************************************************
001000 01  MKT-QUOTE-RECORD.
001100     05  MKQ-ASSET-ID                PIC X(20).
001200     05  MKQ-ASSET-SYMBOL            PIC X(08).
001300     05  MKQ-ASSET-NAME              PIC X(20).
001400     05  MKQ-CURRENT-PRICE           PIC S9(9)V9(4)
001500                                     SIGN IS TRAILING SEPARATE.
001600     05  MKQ-MARKET-CAP              PIC S9(15)V9(02)
001700                                     SIGN IS TRAILING SEPARATE.
001800     05  MKQ-TOTAL-VOLUME            PIC S9(15)V9(02)
001900                                     SIGN IS TRAILING SEPARATE.
002000     05  MKQ-PRICE-CHANGE-24H        PIC S9(9)V9(4)
002100                                     SIGN IS TRAILING SEPARATE.
002200     05  MKQ-PRICE-CHANGE-PCT-24H    PIC S9(3)V9(4)
002300                                     SIGN IS TRAILING SEPARATE.
002400     05  MKQ-HIGH-24H                PIC S9(9)V9(4)
002500                                     SIGN IS TRAILING SEPARATE.
002600     05  MKQ-LOW-24H                 PIC S9(9)V9(4)
002700                                     SIGN IS TRAILING SEPARATE.
002800     05  FILLER                      PIC X(02).
002900     05  MKQ-FETCH-TIMESTAMP         PIC X(19).
003000     05  MKQ-DATA-SOURCE             PIC X(10).
