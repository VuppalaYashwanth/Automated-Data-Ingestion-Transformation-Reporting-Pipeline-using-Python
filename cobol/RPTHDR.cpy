000100******************************************************************
000200* RPTHDR - DAILY REPORT BANNER/HEADING PRINT LINES (80 BYTES)    *
000300* USED BY:  DLYRPT                                               *
000400*------------------------------------------------------------------
000500* 2026-02-20  RPR  TKT#4455  INITIAL HEADING LINES FOR DAILY RPT   CH0001
000600******************************************************************
000700 01  RPT-BANNER-LINE.
000800     05  RBL-TEXT                    PIC X(79).
000900     05  FILLER                      PIC X(01).
001000 01  RPT-GENERATED-LINE.
001100     05  RGL-LABEL                   PIC X(19)
001200                                     VALUE 'Report Generated: '.
001300     05  RGL-TIMESTAMP               PIC X(19).
001400     05  FILLER                      PIC X(42).
001500 01  RPT-SECTION-LINE.
001600     05  RSL-TEXT                    PIC X(79).
001700     05  FILLER                      PIC X(01).
