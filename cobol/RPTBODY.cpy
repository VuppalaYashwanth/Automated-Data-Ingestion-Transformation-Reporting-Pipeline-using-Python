000100******************************************************************
000200* RPTBODY - DAILY REPORT DETAIL PRINT LINES (80 BYTES)           *
000300* USED BY:  DLYRPT                                               *
000400*------------------------------------------------------------------
000500* 2026-02-20  RPR  TKT#4455  INITIAL DETAIL LINES FOR DAILY RPT     CH0001
000600* 2026-07-02  RPR  TKT#4541  ADDED TOP-ASSET/HEADLINE LINES FOR     CH0002
000700*                            TOP-5 BY MARKET CAP AND LATEST NEWS    CH0002
000800******************************************************************
000900 01  RPT-COUNT-LINE.
001000     05  RCL-LABEL                   PIC X(18).
001100     05  RCL-VALUE                   PIC ZZ9.
001200     05  FILLER                      PIC X(59).
001300 01  RPT-PRICE-STAT-LINE.
001400     05  RPS-LABEL                   PIC X(11).
001500     05  RPS-VALUE                   PIC $Z,ZZZ,ZZ9.99.
001600     05  FILLER                      PIC X(56).
001700 01  RPT-CAP-STAT-LINE.
001800     05  RCS-LABEL                   PIC X(16).
001900     05  RCS-VALUE                   PIC $Z(15),ZZ9.99.
002000     05  FILLER                      PIC X(41).
002100 01  RPT-PCT-LINE.
002200     05  RPL-LABEL                   PIC X(18).
002300     05  RPL-SIGN                    PIC X(01).
002400     05  RPL-VALUE                   PIC Z9.99.
002500     05  RPL-PERCENT-SIGN            PIC X(01) VALUE '%'.
002600     05  FILLER                      PIC X(58).
002700 01  RPT-TOP-ASSET-LINE.
002800     05  RTA-RANK                    PIC 9.
002900     05  FILLER                      PIC X(02) VALUE '. '.
003000     05  RTA-NAME                    PIC X(20).
003100     05  FILLER                      PIC X(02) VALUE ': '.
003200     05  RTA-PRICE                   PIC $Z,ZZZ,ZZ9.99.
003300     05  FILLER                      PIC X(41).
003400 01  RPT-HEADLINE-LINE.
003500     05  RHL-RANK                    PIC 9.
003600     05  FILLER                      PIC X(02) VALUE '. '.
003700     05  RHL-TITLE                   PIC X(75).
003800     05  FILLER                      PIC X(02).
