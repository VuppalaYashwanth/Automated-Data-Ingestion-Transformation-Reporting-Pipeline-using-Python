000100******************************************************************
000200* RUNAUDT - PIPELINE RUN AUDIT RECORD (118 BYTES)                *
000300* USED BY:  RUNSTOR (APPENDS ONE ROW PER NIGHTLY RUN)            *
000400*------------------------------------------------------------------
000500* 2026-01-14  RPR  TKT#4422  INITIAL LAYOUT FOR RUN LOG            CH0001
000600* 2026-06-08  RPR  TKT#4530  ADDED MARKET-RECORDS/NEWS-RECORDS     CH0002
000700*                            COUNTERS FOR OPS RECONCILIATION       CH0002
000800******************************************************************
000900 01  PIPELINE-RUN-RECORD.
001000     05  PRN-RUN-ID                  PIC 9(06).
001100     05  PRN-RUN-TIMESTAMP           PIC X(19).
001200     05  PRN-RUN-STATUS              PIC X(08).
001300     05  PRN-MARKET-RECORDS          PIC 9(06).
001400     05  PRN-NEWS-RECORDS            PIC 9(06).
001500     05  PRN-ERROR-MESSAGE           PIC X(60).
001600     05  FILLER                      PIC X(13).
